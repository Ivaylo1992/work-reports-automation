000010      ******************************************************************
000020      * FECHA       : 12/09/1989                                       *
000030      * PROGRAMADOR : JORGE ALBERTO MENDEZ SOSA (JAMS)                  *
000040      * APLICACION  : REPORTE DE OUTLET                                *
000050      * PROGRAMA    : RO2PIVT, PASO 2 DE 4 DE LA CORRIDA RO-OUTLET     *
000060      * TIPO        : BATCH                                            *
000070      * DESCRIPCION : TOMA EL STOCK YA LIMPIO (STKLMP) Y LO RESUME     *
000080      *             : POR SKU, SACANDO UNA COLUMNA DE CANTIDAD POR     *
000090      *             : CADA TIENDA DISTINTA ENCONTRADA EN LA CORRIDA.   *
000100      *             : PRIMERO SE LEVANTA EL CATALOGO DE TIENDAS        *
000110      *             : (MAXIMO 20), LUEGO SE ORDENA EL STOCK LIMPIO POR *
000120      *             : SKU Y SE HACE UN QUIEBRE DE CONTROL QUE VA       *
000130      *             : SUMANDO LA CANTIDAD DISPONIBLE EN LA COLUMNA DE  *
000140      *             : LA TIENDA QUE CORRESPONDA. SI UN SKU NO TIENE    *
000150      *             : MOVIMIENTO EN UNA TIENDA, ESA COLUMNA QUEDA EN 0.*
000160      * ARCHIVOS    : STKLMP=E, STKSRT=T(ORDEN), STKPIV=S               *
000170      * ACCION (ES) : NO APLICA                                        *
000180      * PROGRAMA(S) : NO APLICA                                        *
000190      * INSTALADO   : 02/05/1989                                       *
000200      * SOLICITUD   : REQ-0441                                         *
000210      * NOMBRE      : PIVOTEO DE STOCK POR TIENDA                      *
000220      ******************************************************************
000230      *                H I S T O R I A L   D E   C A M B I O S          *
000240      ******************************************************************
000250      * 12/09/1989 JAMS REQ-0441   VERSION ORIGINAL DEL PROGRAMA, CORRE
000260      *                            JUNTO CON RO1LIMP COMO PASO 2.
000270      * 02/05/1989 JAMS REQ-0441   PASA A PRODUCCION (MISMA FECHA DE
000280      *                            INSTALACION QUE EL RESTO DE LA
000290      *                            CORRIDA RO-OUTLET).
000300      * 18/02/1992 CEPL REQ-0558   SE SUBE EL TOPE DE TIENDAS DE 12 A
000310      *                            20 PORQUE LA CADENA ABRIO SUCURSALES
000320      *                            NUEVAS Y EL CATALOGO SE QUEDO CORTO.
000330      * 09/11/1995 DCHV REQ-0601   SE AGREGA EL REGISTRO ENCABEZADO
000340      *                            'H' AL INICIO DE STKPIV CON EL
000350      *                            CATALOGO DE TIENDAS, PARA QUE RO4REPO
000360      *                            PUEDA IMPRIMIR LOS CODIGOS REALES
000370      *                            EN EL ENCABEZADO DEL REPORTE.
000380      * 14/01/1999 DCHV Y2K-0098   REVISION Y2K: SIN CAMPOS DE FECHA DE
000390      *                            2 DIGITOS EN ESTE PROGRAMA.
000400      * 23/06/2004 RMVH REQ-0761   EL ORDENAMIENTO POR SKU AHORA SE HACE
000410      *                            CON SORT EN VEZ DE TABLA EN MEMORIA
000420      *                            (ANTES SE CAIA CUANDO HABIA MAS DE
000430      *                            500 SKU DISTINTOS EN LA CORRIDA).
000440      * 14/03/2009 DCHV REQ-0855   NORMA DE CASA: SE PROHIBE EL
000450      *                            PERFORM...END-PERFORM EN LINEA. TODOS
000460      *                            LOS CICLOS DE ESTE PROGRAMA PASAN A
000470      *                            SER PERFORM FUERA DE LINEA SOBRE UN
000480      *                            PARRAFO PROPIO. DE PASO SE RECUPERA
000490      *                            LA COSTUMBRE DE DECLARAR FECHA Y
000500      *                            HORA DE CORRIDA A NIVEL 77, QUE SE
000510      *                            HABIA DEJADO DE USAR EN ESTE PASO.
000520      ******************************************************************
000530       IDENTIFICATION DIVISION.
000540       PROGRAM-ID.     RO2PIVT.
000550       AUTHOR.         JORGE ALBERTO MENDEZ SOSA.
000560       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - MERCADERIA.
000570       DATE-WRITTEN.   12/09/1989.
000580       DATE-COMPILED.  14/03/2009.
000590       SECURITY.       USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000600
000610      ******************************************************************
000620      * ENVIRONMENT DIVISION: ADEMAS DE LOS TRES ARCHIVOS SECUENCIALES *
000630      * DEL PASO, SE DECLARA UN ARCHIVO DE TRABAJO PARA EL SORT         *
000640      * (WKRS-SORTWORK) QUE EL COMPILADOR RESUELVE A UN SCRATCH        *
000650      * TEMPORAL DEL SISTEMA OPERATIVO, NO A UN DATASET PERMANENTE.    *
000660      ******************************************************************
000670       ENVIRONMENT DIVISION.
000680       CONFIGURATION SECTION.
000690       SPECIAL-NAMES.
000700           C01 IS TOP-OF-FORM.
000710
000720       INPUT-OUTPUT SECTION.
000730       FILE-CONTROL.
000740      *--> STKLMP: STOCK YA LIMPIO, SALIDA DEL PASO 1 (RO1LIMP). SE LEE
000750      *    DOS VECES EN TODO EL PASO: UNA PARA ARMAR EL CATALOGO DE
000760      *    TIENDAS (120) Y OTRA DENTRO DEL SORT (130).
000770           SELECT STKLMP ASSIGN TO STKLMP
000780                  ORGANIZATION  IS SEQUENTIAL
000790                  FILE STATUS   IS FS-STKLMP.
000800
000810      *--> STKSRT: MISMO LAYOUT QUE STKLMP, PERO YA ORDENADO POR SKU Y
000820      *    TIENDA. ES UN ARCHIVO INTERMEDIO QUE SOLO VIVE DENTRO DE
000830      *    ESTE PASO (DESDE REQ-0761, ANTES EL ORDEN SE HACIA EN
000840      *    MEMORIA CON UNA TABLA).
000850           SELECT STKSRT ASSIGN TO STKSRT
000860                  ORGANIZATION  IS SEQUENTIAL
000870                  FILE STATUS   IS FS-STKSRT.
000880
000890      *--> SORTWK1 ES EL DD/ARCHIVO DE TRABAJO QUE USA EL VERBO SORT
000900      *    PARA SUS PASADAS INTERMEDIAS; NO SE ABRE NI CIERRA A MANO,
000910      *    EL PROPIO SORT LO ADMINISTRA DE PRINCIPIO A FIN.
000920           SELECT WKRS-SORTWORK ASSIGN TO SORTWK1.
000930
000940      *--> STKPIV: SALIDA DE ESTE PASO, ENTRADA DEL PASO 4 (RO4REPO).
000950      *    TRAE UN REGISTRO ENCABEZADO 'H' (REQ-0601) SEGUIDO DE UN
000960      *    REGISTRO DE DETALLE POR CADA SKU DISTINTO.
000970           SELECT STKPIV ASSIGN TO STKPIV
000980                  ORGANIZATION  IS SEQUENTIAL
000990                  FILE STATUS   IS FS-STKPIV.
001000
001010       DATA DIVISION.
001020       FILE SECTION.
001030      *                   A R C H I V O   D E   E N T R A D A
001040       FD  STKLMP
001050           LABEL RECORD IS STANDARD.
001060           COPY STKLMP.
001070
001080      *              A R C H I V O   D E   T R A B A J O
001090      *      (STOCK LIMPIO YA ORDENADO POR SKU, SALIDA DEL SORT)
001100      *--> MISMO LAYOUT QUE STKLMP; SE DECLARA APARTE (EN VEZ DE
001110      *    REUTILIZAR EL COPY) PORQUE ES UN ARCHIVO DISTINTO CON SU
001120      *    PROPIO FILE STATUS Y SU PROPIO PREFIJO DE CAMPOS (STKS-).
001130       FD  STKSRT
001140           LABEL RECORD IS STANDARD.
001150      *--> CAMPOS STKS-: UN REGISTRO DE STKSRT ES, CAMPO POR CAMPO, UN
001160      *    REGISTRO DE STKLMP; LO UNICO QUE CAMBIA ENTRE LOS DOS
001170      *    ARCHIVOS ES EL ORDEN FISICO DE LOS REGISTROS EN EL ARCHIVO.
001180       01  REG-STKSRT.
001190           05  STKS-SKU-CODE             PIC X(13).
001200           05  STKS-DESCRIPCION          PIC X(40).
001210           05  STKS-MARCA                PIC X(15).
001220           05  STKS-CATEGORIA            PIC X(15).
001230           05  STKS-ACTIVIDAD            PIC X(15).
001240           05  STKS-GENERO               PIC X(10).
001250           05  STKS-SUBGENERO            PIC X(10).
001260           05  STKS-TIENDA               PIC X(06).
001270           05  STKS-DISPONIBLE           PIC S9(07).
001280           05  FILLER                    PIC X(09).
001290
001300      *               A R C H I V O   D E L   S O R T
001310      *--> LLAVE DE ORDEN: SKU-CODE ASCENDENTE Y, DENTRO DE UN MISMO
001320      *    SKU, TIENDA ASCENDENTE. EL ORDEN POR TIENDA NO LO EXPLOTA
001330      *    NINGUNA REGLA DE NEGOCIO, PERO DEJA LA SALIDA DETERMINISTICA
001340      *    DE UNA CORRIDA A OTRA CON LOS MISMOS DATOS.
001350      *--> EL SD (SORT DESCRIPTION) DESCRIBE EL LAYOUT DEL ARCHIVO DE
001360      *    TRABAJO DEL SORT, NO UN FD; EL SORT LO USA PARA LEER DESDE
001370      *    STKLMP (USING) Y ESCRIBIR HACIA STKSRT (GIVING) SIN QUE EL
001380      *    PROGRAMA TENGA QUE MOVER CAMPO POR CAMPO.
001390       SD  WKRS-SORTWORK.
001400       01  WKRS-REGISTRO-SORT.
001410           05  WKRS-SKU-CODE             PIC X(13).
001420           05  WKRS-DESCRIPCION          PIC X(40).
001430           05  WKRS-MARCA                PIC X(15).
001440           05  WKRS-CATEGORIA            PIC X(15).
001450           05  WKRS-ACTIVIDAD            PIC X(15).
001460           05  WKRS-GENERO               PIC X(10).
001470           05  WKRS-SUBGENERO            PIC X(10).
001480           05  WKRS-TIENDA               PIC X(06).
001490           05  WKRS-DISPONIBLE           PIC S9(07).
001500           05  FILLER                    PIC X(09).
001510
001520      *                   A R C H I V O   D E   S A L I D A
001530       FD  STKPIV
001540           LABEL RECORD IS STANDARD.
001550           COPY STKPIV.
001560
001570      *--> FD DE SALIDA: COPY STKPIV TRAE EL LAYOUT COMPARTIDO CON EL
001580      *    PASO 4 (RO4REPO), INCLUYENDO EL REGISTRO ENCABEZADO 'H' Y
001590      *    EL REGISTRO DE DETALLE, DISTINGUIDOS POR STPV-TIPO-REG.
001600       WORKING-STORAGE SECTION.
001610      ******************************************************************
001620      *              FECHA Y HORA DE CORRIDA                           *
001630      *  CAMPOS SUELTOS A NIVEL 77 PARA SELLAR EL ARRANQUE DEL PASO EN  *
001640      *  EL DISPLAY INICIAL (COSTUMBRE DE LA CASA, VER REQ-0855).       *
001650      ******************************************************************
001660       77  WKS-FECHA-CORRIDA             PIC X(10) VALUE SPACES.
001670       77  WKS-HORA-CORRIDA              PIC X(08) VALUE SPACES.
001680
001690      ******************************************************************
001700      *              VARIABLES DE CONTROL DE ARCHIVOS                  *
001710      ******************************************************************
001720      *--> TARJETA DE PARAMETROS DEL PASO. DESDE REQ-0558 TRAE 2
001730      *    DIGITOS PARA EL TOPE DE TIENDAS; 105-LEE-PARAMETRO SABE
001740      *    LEER TAMBIEN EL FORMATO VIEJO DE 1 DIGITO (VER REDEFINES
001750      *    ABAJO) PARA NO OBLIGAR A REGRABAR TARJETAS ANTIGUAS.
001760       01  WKS-PARM-ENTRADA.
001770           05  WKS-PARM-TOPE-TIENDAS     PIC 9(02) VALUE ZEROES.
001780           05  FILLER                    PIC X(78).
001790      *--> FORMATO VIEJO DE LA TARJETA, EL TOPE VENIA EN UN SOLO DIGITO
001800       01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
001810           05  WKS-PARM-TOPE-TIENDAS-R   PIC 9(01).
001820           05  FILLER                    PIC X(79).
001830
001840      *--> UN FILE STATUS POR ARCHIVO Y UN INDICADOR DE FIN DE ARCHIVO
001850      *    POR CADA UNO DE LOS DOS ARCHIVOS QUE SE LEEN SECUENCIAL
001860      *    (STKLMP EN LA PRIMERA PASADA, STKSRT EN LA SEGUNDA).
001870      *    WKS-PRIMERA-VEZ CONTROLA EL ARRANQUE DEL QUIEBRE DE CONTROL
001880      *    DE LA SERIE 200: LA PRIMERA FILA DE PIVOTE SE ABRE DISTINTO
001890      *    A LAS DEMAS, PORQUE NO HAY UNA FILA ANTERIOR QUE CERRAR.
001900       01  WKS-STATUS.
001910           05  FS-STKLMP                 PIC 9(02) VALUE ZEROES.
001920           05  FS-STKSRT                 PIC 9(02) VALUE ZEROES.
001930           05  FS-STKPIV                 PIC 9(02) VALUE ZEROES.
001940           05  WKS-FIN-STKLMP            PIC X(01) VALUE 'N'.
001950               88  FIN-STKLMP                      VALUE 'S'.
001960           05  WKS-FIN-STKSRT            PIC X(01) VALUE 'N'.
001970               88  FIN-STKSRT                      VALUE 'S'.
001980           05  WKS-PRIMERA-VEZ           PIC X(01) VALUE 'S'.
001990               88  ES-PRIMERA-VEZ                  VALUE 'S'.
002000
002010      ******************************************************************
002020      *        CATALOGO DE TIENDAS DISTINTAS (TOPE 20, VER REQ-0558)   *
002030      *  LA TABLA SE LLENA UNA SOLA VEZ, EN LA PRIMERA PASADA SOBRE    *
002040      *  STKLMP (120-CARGA-TABLA-TIENDAS), Y LUEGO SE CONSULTA DOS     *
002050      *  VECES POR REGISTRO EN LA SEGUNDA PASADA (230-ACUMULA-         *
002060      *  CANTIDAD) PARA SABER EN QUE COLUMNA SUMAR CADA CANTIDAD.      *
002070      ******************************************************************
002080      *--> DEFAULT 20, PERO 105-LEE-PARAMETRO PUEDE BAJARLO SI LA
002090      *    TARJETA TRAE UN VALOR MENOR (NUNCA MAS DE 20, EL OCCURS DE
002100      *    LA TABLA NO DA PARA MAS).
002110       01  WKS-TOPE-TIENDAS              PIC 9(02) COMP VALUE 20.
002120       01  WKS-TABLA-TIENDAS.
002130      *--> CUANTAS POSICIONES DE LA TABLA ESTAN REALMENTE OCUPADAS;
002140      *    LAS POSICIONES MAS ALLA DE ESTE VALOR SON BASURA (NUNCA SE
002150      *    INICIALIZARON) Y NO DEBEN CONSULTARSE.
002160           05  WKS-TAB-TIENDAS-LONG      PIC 9(02) COMP VALUE ZERO.
002170           05  WKS-DATOS-TIENDA OCCURS 20 TIMES
002180                                 INDEXED BY WKS-I-TDA.
002190               10  WKS-COD-TIENDA        PIC X(06) VALUE SPACES.
002200      *--> VISTA DE LA TABLA DE TIENDAS COMO UNA SOLA CADENA, PARA
002210      *    PODER ESCRIBIRLA DE UN SOLO MOVE AL ENCABEZADO DE STKPIV
002220       01  WKS-TABLA-TIENDAS-R REDEFINES WKS-TABLA-TIENDAS.
002230           05  FILLER                    PIC X(02).
002240           05  WKS-CATALOGO-TIENDAS      PIC X(120).
002250
002260      ******************************************************************
002270      *           FILA DE TRABAJO PARA EL QUIEBRE DE CONTROL           *
002280      *  ACUMULA UN SKU A LA VEZ MIENTRAS STKSRT SIGA TRAYENDO EL      *
002290      *  MISMO SKU-CODE; AL CAMBIAR DE SKU (O AL LLEGAR A FIN DE       *
002300      *  ARCHIVO) SE DESCARGA A STKPIV Y SE REINICIA PARA EL SIGUIENTE.*
002310      ******************************************************************
002320      *--> WKS-FP-CANT-TIENDA TIENE EXACTAMENTE LA MISMA CANTIDAD DE
002330      *    POSICIONES (20) Y EL MISMO ORDEN QUE WKS-DATOS-TIENDA: LA
002340      *    COLUMNA N DE ESTE ARREGLO SIEMPRE CORRESPONDE A LA TIENDA
002350      *    N DEL CATALOGO, PARA TODO SKU.
002360       01  WKS-FILA-PIVOTE.
002370           05  WKS-FP-SKU-CODE           PIC X(13).
002380           05  WKS-FP-DESCRIPCION        PIC X(40).
002390           05  WKS-FP-MARCA              PIC X(15).
002400           05  WKS-FP-CATEGORIA          PIC X(15).
002410           05  WKS-FP-ACTIVIDAD          PIC X(15).
002420           05  WKS-FP-GENERO             PIC X(10).
002430           05  WKS-FP-SUBGENERO          PIC X(10).
002440           05  WKS-FP-CANT-TIENDA OCCURS 20 TIMES
002450                                 PIC S9(07) COMP VALUE ZERO.
002460
002470      *--> GUARDA LA POSICION DENTRO DEL CATALOGO DONDE QUEDO (O NO
002480      *    QUEDO) LA TIENDA QUE SE ESTA BUSCANDO; CERO SIGNIFICA QUE
002490      *    LA BUSQUEDA NO ENCONTRO LA TIENDA EN EL CATALOGO.
002500       01  WKS-INDICE-TIENDA             PIC 9(02) COMP VALUE ZERO.
002510
002520      ******************************************************************
002530      *              CONTADORES DE ESTADISTICAS (COMP)                 *
002540      ******************************************************************
002550       01  WKS-CONTADORES.
002560           05  WKS-LEIDOS                PIC 9(07) COMP VALUE ZERO.
002570           05  WKS-TIENDAS-NUEVAS        PIC 9(07) COMP VALUE ZERO.
002580           05  WKS-SKU-ESCRITOS          PIC 9(07) COMP VALUE ZERO.
002590           05  FILLER                    PIC X(04).
002600      *--> VISTA DE BITACORA: LOS TRES CONTADORES COMO UNA SOLA CADENA
002610      *    DE BYTES PARA MANDARLOS JUNTOS A UN LOG EXTERNO DE UN SOLO
002620      *    JALON (16 BYTES = 3 CONTADORES COMP DE 4 BYTES + RELLENO)
002630       01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
002640           05  WKS-BITACORA-CONTADORES   PIC X(16).
002650
002660      *--> MASCARA DE EDICION PARA LOS CONTADORES DEL DISPLAY DE
002670      *    ESTADISTICAS (900-STADISTICS); SOLO SE USA DE PASO, NUNCA
002680      *    SE ESCRIBE A UN ARCHIVO.
002690       01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9.
002700
002710      ******************************************************************
002720      * PROCEDURE DIVISION                                              *
002730      *  000-MAIN ORQUESTA LAS DOS PASADAS SOBRE EL STOCK (CATALOGO DE *
002740      *  TIENDAS, LUEGO SORT Y QUIEBRE DE CONTROL) Y EL ENCABEZADO Y   *
002750      *  ESTADISTICAS DEL PASO.                                        *
002760      ******************************************************************
002770       PROCEDURE DIVISION.
002780      *================================================================*
002790      *  000-MAIN: UNICO PUNTO DE ENTRADA DEL PASO. EL ORDEN DE LOS    *
002800      *  PERFORM NO ES ARBITRARIO: EL CATALOGO DE TIENDAS (120) TIENE  *
002810      *  QUE EXISTIR ANTES DE ESCRIBIR EL ENCABEZADO (150) Y ANTES DE  *
002820      *  QUE 230-ACUMULA-CANTIDAD PUEDA BUSCAR UNA TIENDA EN EL.       *
002830      *================================================================*
002840       000-MAIN SECTION.
002850      *--> SE SELLA FECHA Y HORA ANTES DE ABRIR NINGUN ARCHIVO, PARA
002860      *    QUE LA BITACORA DEL JOB MUESTRE CUANDO ARRANCO EL PASO
002870      *    AUNQUE LA APERTURA DE STKLMP FALLE MAS ADELANTE.
002880           ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
002890           ACCEPT WKS-HORA-CORRIDA  FROM TIME
002900           DISPLAY '>>> RO2PIVT INICIA - PIVOTEO DE STOCK <<<'
002910           DISPLAY '    FECHA DE CORRIDA: ' WKS-FECHA-CORRIDA
002920                   '  HORA: ' WKS-HORA-CORRIDA
002930           PERFORM 105-LEE-PARAMETRO
002940           PERFORM 110-APERTURA-ENTRADA
002950      *--> PRIMERA PASADA SOBRE STKLMP: SOLO ARMA EL CATALOGO DE
002960      *    TIENDAS. TODAVIA NO SE ABRE NI STKSRT NI STKPIV.
002970           PERFORM 120-CARGA-TABLA-TIENDAS
002980      *--> EL SORT DEJA EL STOCK LIMPIO ORDENADO POR SKU Y TIENDA,
002990      *    CONDICION NECESARIA PARA QUE EL QUIEBRE DE CONTROL DE LA
003000      *    SERIE 200 FUNCIONE.
003010           PERFORM 130-ORDENA-STOCK-LIMPIO
003020           PERFORM 140-APERTURA-SALIDA
003030           PERFORM 150-ESCRIBE-ENCABEZADO
003040      *--> SEGUNDA PASADA, AHORA SOBRE STKSRT YA ORDENADO: AQUI SE
003050      *    HACE EL PIVOTEO PROPIAMENTE DICHO.
003060           PERFORM 200-PROCESA-PIVOTE
003070           PERFORM 900-STADISTICS
003080           PERFORM 950-CLOSE-DATA
003090           DISPLAY '>>> RO2PIVT TERMINA <<<'
003100           STOP RUN.
003110       000-MAIN-E. EXIT.
003120
003130      *================================================================*
003140      *  105-LEE-PARAMETRO: LEE EL TOPE DE TIENDAS DEL CATALOGO        *
003150      *  (DEFAULT 20, VER REQ-0558); ACEPTA TAMBIEN EL FORMATO VIEJO   *
003160      *  DE 1 DIGITO PARA NO ROMPER TARJETAS DE CORRIDAS ANTERIORES.   *
003170      *================================================================*
003180       105-LEE-PARAMETRO SECTION.
003190      *--> EL TOPE SOLO AFECTA CUANTAS TIENDAS DISTINTAS SE ACEPTAN EN
003200      *    EL CATALOGO; NO AFECTA CUANTOS SKU NI CUANTOS REGISTROS SE
003210      *    PUEDEN PROCESAR, ESO NO TIENE LIMITE EN ESTE PASO.
003220           ACCEPT WKS-PARM-ENTRADA FROM SYSIN
003230           IF WKS-PARM-TOPE-TIENDAS NOT = ZERO
003240              MOVE WKS-PARM-TOPE-TIENDAS   TO WKS-TOPE-TIENDAS
003250           ELSE
003260              IF WKS-PARM-TOPE-TIENDAS-R NOT = ZERO
003270                 MOVE WKS-PARM-TOPE-TIENDAS-R TO WKS-TOPE-TIENDAS
003280              ELSE
003290                 MOVE 20                   TO WKS-TOPE-TIENDAS
003300              END-IF
003310           END-IF.
003320       105-LEE-PARAMETRO-E. EXIT.
003330
003340      *================================================================*
003350      *  110-APERTURA-ENTRADA: ABRE STKLMP PARA LA PRIMERA PASADA      *
003360      *  (CATALOGO DE TIENDAS). SE ABRE SOLO, SIN STKSRT NI STKPIV,    *
003370      *  PORQUE TODAVIA NO EXISTEN (STKSRT NACE DEL SORT DE 130, Y     *
003380      *  STKPIV SE ABRE HASTA 140, DESPUES DE ORDENAR).                *
003390      *================================================================*
003400       110-APERTURA-ENTRADA SECTION.
003410           OPEN INPUT STKLMP
003420           IF FS-STKLMP NOT = 0
003430              DISPLAY '================================================'
003440              DISPLAY '  RO2PIVT - ERROR AL ABRIR ARCHIVO STKLMP       '
003450              DISPLAY ' FILE STATUS STKLMP : (' FS-STKLMP ')'
003460              DISPLAY '================================================'
003470              MOVE 91 TO RETURN-CODE
003480              STOP RUN
003490           END-IF.
003500       110-APERTURA-ENTRADA-E. EXIT.
003510
003520      *================================================================*
003530      *  120-CARGA-TABLA-TIENDAS: PRIMERA PASADA SOBRE STKLMP. SOLO    *
003540      *  ARMA EL CATALOGO DE TIENDAS DISTINTAS, PARA PODER CONSTRUIR   *
003550      *  EL ENCABEZADO 'H' MAS ADELANTE; NO ACUMULA CANTIDAD NI        *
003560      *  ESCRIBE NADA TODAVIA. AL TERMINAR CIERRA STKLMP PORQUE LA     *
003570      *  SEGUNDA PASADA (230) YA NO LO LEE DIRECTO, SINO A TRAVES DEL  *
003580      *  SORT (STKSRT).                                                *
003590      *================================================================*
003600       120-CARGA-TABLA-TIENDAS SECTION.
003610           READ STKLMP
003620                AT END SET FIN-STKLMP TO TRUE
003630           END-READ
003640
003650           PERFORM 122-LEE-SIGUIENTE-STKLMP UNTIL FIN-STKLMP
003660
003670           CLOSE STKLMP.
003680       120-CARGA-TABLA-TIENDAS-E. EXIT.
003690
003700      *================================================================*
003710      *  122-LEE-SIGUIENTE-STKLMP: CUERPO DEL CICLO DE LECTURA DE      *
003720      *  STKLMP, FUERA DE LINEA POR REGLA DE CASA (REQ-0855, NO SE     *
003730      *  PERMITE PERFORM...END-PERFORM EN LINEA).                      *
003740      *================================================================*
003750       122-LEE-SIGUIENTE-STKLMP SECTION.
003760           ADD 1 TO WKS-LEIDOS
003770           PERFORM 125-BUSCA-O-AGREGA-TIENDA
003780           READ STKLMP
003790                AT END SET FIN-STKLMP TO TRUE
003800           END-READ.
003810       122-LEE-SIGUIENTE-STKLMP-E. EXIT.
003820
003830      *================================================================*
003840      *  125-BUSCA-O-AGREGA-TIENDA: BUSQUEDA LINEAL SOBRE EL CATALOGO. *
003850      *  SI LA TIENDA YA ESTA, NO SE AGREGA DE NUEVO; SI NO HAY CUPO   *
003860      *  (TOPE DE 20 ALCANZADO), SE IGNORA Y SE DOCUMENTA POR CONSOLA  *
003870      *  EN VEZ DE TUMBAR EL PASO POR UNA TIENDA EXTRA.                 *
003880      *================================================================*
003890       125-BUSCA-O-AGREGA-TIENDA SECTION.
003900      *--> SE REINICIA EL INDICE EN CERO ANTES DE CADA BUSQUEDA; SI LA
003910      *    BUSQUEDA (126) NO ENCUENTRA LA TIENDA, EL INDICE SE QUEDA
003920      *    EN CERO Y ESO ES LA SENAL DE "NO ESTA TODAVIA EN LA TABLA".
003930           MOVE ZERO TO WKS-INDICE-TIENDA
003940           PERFORM 126-COMPARA-TIENDA-CATALOGO
003950                   VARYING WKS-I-TDA FROM 1 BY 1
003960                   UNTIL WKS-I-TDA > WKS-TAB-TIENDAS-LONG
003970
003980           IF WKS-INDICE-TIENDA = ZERO
003990              IF WKS-TAB-TIENDAS-LONG < WKS-TOPE-TIENDAS
004000                 ADD 1 TO WKS-TAB-TIENDAS-LONG
004010                 SET WKS-I-TDA TO WKS-TAB-TIENDAS-LONG
004020                 MOVE STKL-TIENDA TO WKS-COD-TIENDA (WKS-I-TDA)
004030                 ADD 1 TO WKS-TIENDAS-NUEVAS
004040              ELSE
004050                 DISPLAY 'RO2PIVT - CATALOGO DE TIENDAS LLENO (20), '
004060                 DISPLAY '   TIENDA IGNORADA: ' STKL-TIENDA
004070              END-IF
004080           END-IF.
004090       125-BUSCA-O-AGREGA-TIENDA-E. EXIT.
004100
004110      *================================================================*
004120      *  126-COMPARA-TIENDA-CATALOGO: CUERPO DE LA BUSQUEDA LINEAL,    *
004130      *  FUERA DE LINEA POR REGLA DE CASA (NO PERFORM...END-PERFORM    *
004140      *  EN LINEA). AL ENCONTRAR MATCH FUERZA EL INDICE AL TOPE PARA   *
004150      *  CORTAR LA BUSQUEDA SIN SEGUIR COMPARANDO POSICIONES DE MAS.   *
004160      *================================================================*
004170       126-COMPARA-TIENDA-CATALOGO SECTION.
004180           IF WKS-COD-TIENDA (WKS-I-TDA) = STKL-TIENDA
004190              SET WKS-INDICE-TIENDA TO WKS-I-TDA
004200              SET WKS-I-TDA TO WKS-TAB-TIENDAS-LONG
004210           END-IF.
004220       126-COMPARA-TIENDA-CATALOGO-E. EXIT.
004230
004240      *================================================================*
004250      *  130-ORDENA-STOCK-LIMPIO: SEGUNDA PASADA. ORDENA STKLMP POR    *
004260      *  SKU (Y TIENDA, PARA SALIDA DETERMINISTICA) PARA QUE EL        *
004270      *  QUIEBRE DE CONTROL DE LA SERIE 200 PUEDA SUMAR LA CANTIDAD    *
004280      *  DISPONIBLE EN ORDEN, SIN NECESITAR UNA TABLA EN MEMORIA POR   *
004290      *  SKU (VER REQ-0761: LA TABLA VIEJA SE CAIA CON MAS DE 500 SKU).*
004300      *================================================================*
004310       130-ORDENA-STOCK-LIMPIO SECTION.
004320           SORT WKRS-SORTWORK
004330                ON ASCENDING KEY WKRS-SKU-CODE
004340                               WKRS-TIENDA
004350                USING STKLMP
004360                GIVING STKSRT
004370
004380           IF FS-STKSRT NOT = 0
004390              DISPLAY '================================================'
004400              DISPLAY '  RO2PIVT - ERROR AL ORDENAR STKLMP (SORT)      '
004410              DISPLAY ' FILE STATUS STKSRT : (' FS-STKSRT ')'
004420              DISPLAY '================================================'
004430              MOVE 91 TO RETURN-CODE
004440              STOP RUN
004450           END-IF.
004460       130-ORDENA-STOCK-LIMPIO-E. EXIT.
004470
004480      *================================================================*
004490      *  140-APERTURA-SALIDA: ABRE EL STKSRT QUE ACABA DE PRODUCIR EL  *
004500      *  SORT, YA EN MODO ENTRADA, Y ABRE STKPIV DE SALIDA. SI         *
004510      *  CUALQUIERA DE LOS DOS FALLA, SE DETIENE LA CORRIDA.           *
004520      *================================================================*
004530       140-APERTURA-SALIDA SECTION.
004540      *--> STKSRT SE ABRE DE ENTRADA PORQUE YA QUEDO CREADO (Y
004550      *    ORDENADO) POR EL SORT DE 130; STKPIV SE ABRE DE SALIDA
004560      *    PORQUE ESTE PASO LO VA A GENERAR DESDE CERO.
004570           OPEN INPUT  STKSRT
004580           OPEN OUTPUT STKPIV
004590           IF FS-STKSRT NOT = 0 OR FS-STKPIV NOT = 0
004600              DISPLAY '================================================'
004610              DISPLAY '  RO2PIVT - ERROR AL ABRIR STKSRT / STKPIV      '
004620              DISPLAY ' FILE STATUS STKSRT : (' FS-STKSRT ')'
004630              DISPLAY ' FILE STATUS STKPIV : (' FS-STKPIV ')'
004640              DISPLAY '================================================'
004650              MOVE 91 TO RETURN-CODE
004660              STOP RUN
004670           END-IF.
004680       140-APERTURA-SALIDA-E. EXIT.
004690
004700      *================================================================*
004710      *  150-ESCRIBE-ENCABEZADO (REQ-0601): EL PRIMER REGISTRO DE      *
004720      *  STKPIV ES EL ENCABEZADO 'H' CON EL CATALOGO REAL DE TIENDAS   *
004730      *  ENCONTRADAS, PARA QUE RO4REPO PUEDA IMPRIMIR LOS CODIGOS      *
004740      *  REALES EN EL ENCABEZADO DEL REPORTE EN VEZ DE UN GENERICO     *
004750      *  "TIENDA 1, TIENDA 2...".                                      *
004760      *================================================================*
004770       150-ESCRIBE-ENCABEZADO SECTION.
004780           INITIALIZE REG-STKPIV
004790           SET STPV-ES-ENCABEZADO TO TRUE
004800           MOVE WKS-TAB-TIENDAS-LONG TO STPV-NUM-TIENDAS
004810           PERFORM 151-COPIA-TIENDA-A-ENCABEZADO
004820                   VARYING WKS-I-TDA FROM 1 BY 1
004830                   UNTIL WKS-I-TDA > 20
004840
004850           WRITE REG-STKPIV
004860           IF FS-STKPIV NOT = 0
004870              DISPLAY 'RO2PIVT - NO SE PUDO ESCRIBIR EL ENCABEZADO'
004880              MOVE 91 TO RETURN-CODE
004890              STOP RUN
004900           END-IF.
004910       150-ESCRIBE-ENCABEZADO-E. EXIT.
004920
004930      *================================================================*
004940      *  151-COPIA-TIENDA-A-ENCABEZADO: CUERPO DE LA COPIA DEL         *
004950      *  CATALOGO AL ENCABEZADO, FUERA DE LINEA POR REGLA DE CASA (NO  *
004960      *  PERFORM...END-PERFORM). RECORRE LAS 20 COLUMNAS AUNQUE NO     *
004970      *  TODAS ESTEN LLENAS; LAS QUE NO TIENEN TIENDA QUEDAN EN        *
004980      *  ESPACIOS (VALOR INICIAL DE WKS-COD-TIENDA).                  *
004990      *================================================================*
005000       151-COPIA-TIENDA-A-ENCABEZADO SECTION.
005010           MOVE WKS-COD-TIENDA (WKS-I-TDA)
005020                             TO STPV-COD-TIENDA (WKS-I-TDA).
005030       151-COPIA-TIENDA-A-ENCABEZADO-E. EXIT.
005040
005050      *================================================================*
005060      *  LA SERIE 200 ES EL QUIEBRE DE CONTROL SOBRE STKSRT (YA        *
005070      *  ORDENADO POR SKU). IMPLEMENTA R3/R4/R5: MIENTRAS EL SKU NO    *
005080      *  CAMBIE SE SIGUE ACUMULANDO EN LA MISMA FILA DE PIVOTE; AL     *
005090      *  CAMBIAR DE SKU (O AL AGOTARSE EL ARCHIVO) LA FILA ACUMULADA   *
005100      *  SE DESCARGA A STKPIV Y EMPIEZA UNA NUEVA.                     *
005110      *================================================================*
005120       200-PROCESA-PIVOTE SECTION.
005130           READ STKSRT
005140                AT END SET FIN-STKSRT TO TRUE
005150           END-READ
005160
005170           PERFORM 201-LEE-SIGUIENTE-STKSRT UNTIL FIN-STKSRT
005180
005190      *--> SE DESCARGA LA ULTIMA FILA ACUMULADA (NO HAY QUIEBRE AL
005200      *    LLEGAR A FIN DE ARCHIVO, HAY QUE FORZARLO)
005210           IF WKS-PRIMERA-VEZ = 'N'
005220              PERFORM 250-ESCRIBE-FILA-PIVOTE
005230           END-IF.
005240       200-PROCESA-PIVOTE-E. EXIT.
005250
005260      *================================================================*
005270      *  201-LEE-SIGUIENTE-STKSRT: CUERPO DEL QUIEBRE DE CONTROL SOBRE *
005280      *  STKSRT, FUERA DE LINEA POR REGLA DE CASA (NO PERFORM...       *
005290      *  END-PERFORM). EN EL PRIMER REGISTRO DE TODOS ARRANCA LA       *
005300      *  PRIMERA FILA; EN CUALQUIER OTRO, SOLO ARRANCA UNA FILA NUEVA  *
005310      *  SI EL SKU CAMBIO RESPECTO AL DE LA FILA ACTUAL.               *
005320      *================================================================*
005330       201-LEE-SIGUIENTE-STKSRT SECTION.
005340           IF ES-PRIMERA-VEZ
005350      *--> NO HAY FILA ANTERIOR QUE CERRAR: ES EL PRIMER SKU DE TODA
005360      *    LA CORRIDA, SOLO SE ABRE LA PRIMERA FILA DE PIVOTE.
005370              PERFORM 210-INICIA-FILA-PIVOTE
005380              MOVE 'N' TO WKS-PRIMERA-VEZ
005390           ELSE
005400      *--> STKSRT VIENE ORDENADO POR SKU, ASI QUE EN CUANTO CAMBIA EL
005410      *    SKU YA SE SABE QUE NO VA A VOLVER A APARECER: ES SEGURO
005420      *    CERRAR LA FILA ACTUAL Y ABRIR UNA NUEVA PARA EL SKU QUE
005430      *    RECIEN LLEGO.
005440              IF STKS-SKU-CODE NOT = WKS-FP-SKU-CODE
005450                 PERFORM 250-ESCRIBE-FILA-PIVOTE
005460                 PERFORM 210-INICIA-FILA-PIVOTE
005470              END-IF
005480           END-IF
005490           PERFORM 230-ACUMULA-CANTIDAD
005500           READ STKSRT
005510                AT END SET FIN-STKSRT TO TRUE
005520           END-READ.
005530       201-LEE-SIGUIENTE-STKSRT-E. EXIT.
005540
005550      *================================================================*
005560      *  210-INICIA-FILA-PIVOTE: ARRANCA UNA FILA DE PIVOTE NUEVA PARA *
005570      *  EL SKU ACTUAL. COPIA LOS DATOS DESCRIPTIVOS (DESCRIPCION,     *
005580      *  MARCA, ETC.) UNA SOLA VEZ POR SKU Y LIMPIA LAS 20 COLUMNAS DE *
005590      *  CANTIDAD A CERO, PARA QUE LAS TIENDAS SIN MOVIMIENTO EN ESTE  *
005600      *  SKU QUEDEN EN CERO Y NO CON BASURA DE LA FILA ANTERIOR.       *
005610      *================================================================*
005620       210-INICIA-FILA-PIVOTE SECTION.
005630      *--> LOS CAMPOS DESCRIPTIVOS SE COPIAN DEL PRIMER REGISTRO QUE
005640      *    TRAE ESTE SKU; COMO TODOS LOS REGISTROS DE UN MISMO SKU EN
005650      *    STKLMP TRAEN LA MISMA DESCRIPCION/MARCA/ETC., NO IMPORTA DE
005660      *    CUAL DE LAS TIENDAS VENGA EL PRIMER REGISTRO.
005670           MOVE STKS-SKU-CODE      TO WKS-FP-SKU-CODE
005680           MOVE STKS-DESCRIPCION   TO WKS-FP-DESCRIPCION
005690           MOVE STKS-MARCA         TO WKS-FP-MARCA
005700           MOVE STKS-CATEGORIA     TO WKS-FP-CATEGORIA
005710           MOVE STKS-ACTIVIDAD     TO WKS-FP-ACTIVIDAD
005720           MOVE STKS-GENERO        TO WKS-FP-GENERO
005730           MOVE STKS-SUBGENERO     TO WKS-FP-SUBGENERO
005740           PERFORM 211-LIMPIA-COLUMNA-TIENDA
005750                   VARYING WKS-I-TDA FROM 1 BY 1 UNTIL WKS-I-TDA > 20.
005760       210-INICIA-FILA-PIVOTE-E. EXIT.
005770
005780      *================================================================*
005790      *  211-LIMPIA-COLUMNA-TIENDA: CUERPO DE LA LIMPIEZA DE COLUMNAS, *
005800      *  FUERA DE LINEA POR REGLA DE CASA (NO PERFORM...END-PERFORM    *
005810      *  EN LINEA).                                                    *
005820      *================================================================*
005830       211-LIMPIA-COLUMNA-TIENDA SECTION.
005840           MOVE ZERO TO WKS-FP-CANT-TIENDA (WKS-I-TDA).
005850       211-LIMPIA-COLUMNA-TIENDA-E. EXIT.
005860
005870      *================================================================*
005880      *  230-ACUMULA-CANTIDAD (R3): SUMA LA CANTIDAD DISPONIBLE DEL    *
005890      *  REGISTRO ACTUAL EN LA COLUMNA DE SU TIENDA. SI LA TIENDA NO   *
005900      *  ESTA EN EL CATALOGO (PORQUE EL CUPO DE 20 YA ESTABA LLENO     *
005910      *  CUANDO SE ARMO EN 125), EL REGISTRO SE IGNORA SIN SUMAR NADA. *
005920      *================================================================*
005930       230-ACUMULA-CANTIDAD SECTION.
005940           MOVE ZERO TO WKS-INDICE-TIENDA
005950           PERFORM 231-COMPARA-TIENDA-ACUMULA
005960                   VARYING WKS-I-TDA FROM 1 BY 1
005970                   UNTIL WKS-I-TDA > WKS-TAB-TIENDAS-LONG
005980
005990      *--> SI LA TIENDA NO APARECE EN EL CATALOGO (CUPO DE 20 AGOTADO
006000      *    EN 125), EL REGISTRO SE PIERDE EN SILENCIO; YA SE AVISO POR
006010      *    CONSOLA AL MOMENTO DE RECHAZAR LA TIENDA EN 125, ASI QUE NO
006020      *    SE REPITE EL AVISO AQUI POR CADA REGISTRO QUE TOQUE ESA
006030      *    MISMA TIENDA.
006040           IF WKS-INDICE-TIENDA NOT = ZERO
006050              ADD STKS-DISPONIBLE
006060                TO WKS-FP-CANT-TIENDA (WKS-INDICE-TIENDA)
006070           END-IF.
006080       230-ACUMULA-CANTIDAD-E. EXIT.
006090
006100      *================================================================*
006110      *  231-COMPARA-TIENDA-ACUMULA: CUERPO DE LA BUSQUEDA LINEAL,     *
006120      *  FUERA DE LINEA POR REGLA DE CASA (NO PERFORM...END-PERFORM    *
006130      *  EN LINEA). ES LA MISMA LOGICA DE BUSQUEDA QUE 126-COMPARA-    *
006140      *  TIENDA-CATALOGO, DUPLICADA A PROPOSITO EN VEZ DE COMPARTIR UN *
006150      *  SOLO PARRAFO, PORQUE CADA CICLO BUSCA SOBRE UN REGISTRO       *
006160      *  DISTINTO (STKL- EN LA CARGA, STKS- EN LA ACUMULACION).        *
006170      *================================================================*
006180       231-COMPARA-TIENDA-ACUMULA SECTION.
006190           IF WKS-COD-TIENDA (WKS-I-TDA) = STKS-TIENDA
006200              SET WKS-INDICE-TIENDA TO WKS-I-TDA
006210              SET WKS-I-TDA TO WKS-TAB-TIENDAS-LONG
006220           END-IF.
006230       231-COMPARA-TIENDA-ACUMULA-E. EXIT.
006240
006250      *================================================================*
006260      *  250-ESCRIBE-FILA-PIVOTE (R4): DESCARGA LA FILA DE PIVOTE      *
006270      *  ACUMULADA A STKPIV. LAS COLUMNAS SIN MOVIMIENTO YA QUEDARON   *
006280      *  EN CERO DESDE 211-LIMPIA-COLUMNA-TIENDA, ASI QUE AQUI SOLO    *
006290      *  HACE FALTA COPIARLAS TAL CUAL (R5).                           *
006300      *================================================================*
006310       250-ESCRIBE-FILA-PIVOTE SECTION.
006320      *--> EL INITIALIZE DEJA EL REGISTRO ENTERO EN BLANCOS/CEROS ANTES
006330      *    DE LLENARLO, PARA QUE CUALQUIER BYTE QUE EL LAYOUT NO CUBRA
006340      *    (FILLER, AJUSTES DE VERSIONES FUTURAS) NO ARRASTRE BASURA
006350      *    DE LA ITERACION ANTERIOR DE ESTE MISMO PARRAFO.
006360           INITIALIZE REG-STKPIV
006370           SET STPV-ES-DETALLE TO TRUE
006380           MOVE WKS-FP-SKU-CODE      TO STPV-SKU-CODE
006390           MOVE WKS-FP-DESCRIPCION   TO STPV-DESCRIPCION
006400           MOVE WKS-FP-MARCA         TO STPV-MARCA
006410           MOVE WKS-FP-CATEGORIA     TO STPV-CATEGORIA
006420           MOVE WKS-FP-ACTIVIDAD     TO STPV-ACTIVIDAD
006430           MOVE WKS-FP-GENERO        TO STPV-GENERO
006440           MOVE WKS-FP-SUBGENERO     TO STPV-SUBGENERO
006450           PERFORM 251-COPIA-CANTIDAD-A-FILA
006460                   VARYING WKS-I-TDA FROM 1 BY 1 UNTIL WKS-I-TDA > 20
006470
006480           WRITE REG-STKPIV
006490           IF FS-STKPIV = 0
006500              ADD 1 TO WKS-SKU-ESCRITOS
006510           ELSE
006520              DISPLAY '================================================='
006530              DISPLAY 'RO2PIVT - NO SE PUDO ESCRIBIR UNA FILA DE PIVOTE'
006540              DISPLAY '   ==> SKU: ' WKS-FP-SKU-CODE
006550              DISPLAY '================================================='
006560              MOVE 91 TO RETURN-CODE
006570              STOP RUN
006580           END-IF.
006590       250-ESCRIBE-FILA-PIVOTE-E. EXIT.
006600
006610      *================================================================*
006620      *  251-COPIA-CANTIDAD-A-FILA: CUERPO DE LA COPIA DE CANTIDADES A *
006630      *  LA FILA DE SALIDA, FUERA DE LINEA POR REGLA DE CASA (NO       *
006640      *  PERFORM EN LINEA).                                            *
006650      *================================================================*
006660       251-COPIA-CANTIDAD-A-FILA SECTION.
006670           MOVE WKS-FP-CANT-TIENDA (WKS-I-TDA)
006680                             TO STPV-CANT-TIENDA (WKS-I-TDA).
006690       251-COPIA-CANTIDAD-A-FILA-E. EXIT.
006700
006710      *================================================================*
006720      *  900-STADISTICS: RESUMEN DE LA CORRIDA PARA EL SPOOL DEL JOB.  *
006730      *  EL CATALOGO COMPLETO DE TIENDAS SE IMPRIME TAL CUAL PARA QUE  *
006740      *  EL OPERADOR PUEDA CONFIRMAR, SIN ABRIR STKPIV, QUE TIENDAS    *
006750      *  QUEDARON DENTRO DEL REPORTE DE ESTA CORRIDA.                  *
006760      *================================================================*
006770       900-STADISTICS SECTION.
006780      *--> EL RESUMEN SE IMPRIME EN CONSOLA (SPOOL DEL JOB), NO EN UN
006790      *    ARCHIVO; ES PARA QUE EL OPERADOR PUEDA REVISAR EL RESULTADO
006800      *    DE LA CORRIDA SIN TENER QUE ABRIR NI STKSRT NI STKPIV.
006810           DISPLAY '>>>>>>>>>>>>>>>> ESTADISTICAS RO2PIVT <<<<<<<<<<<<<<<<'
006820           MOVE WKS-LEIDOS            TO WKS-MASCARA
006830           DISPLAY '||  REGISTROS LEIDOS DE STKLMP    : (' WKS-MASCARA ')'
006840           MOVE WKS-TAB-TIENDAS-LONG  TO WKS-MASCARA
006850           DISPLAY '||  TIENDAS DISTINTAS EN CATALOGO : (' WKS-MASCARA ')'
006860           DISPLAY '||  CATALOGO DE TIENDAS           : '
006870                    WKS-CATALOGO-TIENDAS
006880           MOVE WKS-SKU-ESCRITOS      TO WKS-MASCARA
006890           DISPLAY '||  FILAS DE PIVOTE ESCRITAS      : (' WKS-MASCARA ')'
006900           DISPLAY '||  BITACORA                      : '
006910                    WKS-BITACORA-CONTADORES
006920           DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<'.
006930       900-STADISTICS-E. EXIT.
006940
006950      *================================================================*
006960      *  950-CLOSE-DATA: CIERRA STKSRT Y STKPIV (STKLMP YA SE CERRO AL *
006970      *  FINAL DE 120-CARGA-TABLA-TIENDAS, ANTES DEL SORT).            *
006980      *================================================================*
006990       950-CLOSE-DATA SECTION.
007000           CLOSE STKSRT
007010           CLOSE STKPIV.
007020       950-CLOSE-DATA-E. EXIT.
