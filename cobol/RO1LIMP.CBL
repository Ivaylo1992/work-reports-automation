000010      ******************************************************************
000020      * FECHA       : 14/04/1989                                       *
000030      * PROGRAMADOR : JORGE ALBERTO MENDEZ SOSA (JAMS)                 *
000040      * APLICACION  : REPORTE DE OUTLET                                *
000050      * PROGRAMA    : RO1LIMP, PASO 1 DE 4 DE LA CORRIDA RO-OUTLET     *
000060      * TIPO        : BATCH                                            *
000070      * DESCRIPCION : DEPURA EL EXTRACTO CRUDO DE STOCK POR TIENDA.    *
000080      *             : DEJA UNICAMENTE LOS REGISTROS DEL CONCEPTO       *
000090      *             : OUTLET, TRUNCA LA CANTIDAD DISPONIBLE A ENTERO   *
000100      *             : Y DESCARTA LAS SIETE COLUMNAS QUE EL REPORTE     *
000110      *             : DE OUTLET NO USA (FECHA, TALLA, SUBCATEGORIA,    *
000120      *             : LICENCIA, CODIGO DE BARRAS, STOCK SIN RESERVA    *
000130      *             : Y RESERVADO).                                    *
000140      * ARCHIVOS    : STKENT=E, STKLMP=S                               *
000150      * ACCION (ES) : NO APLICA                                        *
000160      * PROGRAMA(S) : NO APLICA                                        *
000170      * INSTALADO   : 02/05/1989                                       *
000180      * SOLICITUD   : REQ-0441                                         *
000190      * NOMBRE      : LIMPIEZA DE STOCK OUTLET                         *
000200      ******************************************************************
000210      *                H I S T O R I A L   D E   C A M B I O S          *
000220      ******************************************************************
000230      * 14/04/1989 JAMS REQ-0441   VERSION ORIGINAL DEL PROGRAMA.
000240      * 02/05/1989 JAMS REQ-0441   PASA A PRODUCCION, SE AJUSTA FILLER
000250      *                            DE STKLMP PARA CUADRAR CON COPY.
000260      * 19/11/1991 CEPL REQ-0558   EL FILTRO DE CONCEPTO AHORA SE
000270      *                            PARAMETRIZA POR SYSIN EN VEZ DE
000280      *                            VENIR FIJO EN EL PROGRAMA.
000290      * 08/07/1994 CEPL REQ-0612   SE AGREGA CONTEO DE REGISTROS
000300      *                            FILTRADOS A LAS ESTADISTICAS.
000310      * 03/01/1999 RMVH Y2K-0098   REVISION Y2K: NO SE ENCONTRARON
000320      *                            CAMPOS DE FECHA DE 2 DIGITOS EN
000330      *                            ESTE PROGRAMA, SE DEJA CONSTANCIA.
000340      * 22/09/2001 RMVH REQ-0733   SE AGREGA DISPLAY DE ARRANQUE Y
000350      *                            CIERRE PARA FACILITAR EL SEGUIMIENTO
000360      *                            EN EL SPOOL DEL JOB.
000370      * 17/06/2006 DCHV REQ-0809   CORRECCION: EL CAMPO DISPONIBLE
000380      *                            PODIA QUEDAR NEGATIVO SIN TRUNCAR,
000390      *                            SE FUERZA TRUNCAMIENTO EXPLICITO.
000400      * 14/03/2009 DCHV REQ-0855   NORMA DE CASA: SE PROHIBE EL
000410      *                            PERFORM...END-PERFORM EN LINEA. EL
000420      *                            CICLO DE 200-PROCESA-ARCHIVOS PASA
000430      *                            A SER UN PERFORM FUERA DE LINEA
000440      *                            SOBRE 205-LEE-SIGUIENTE-STKENT. DE
000450      *                            PASO SE RECUPERA LA COSTUMBRE DE
000460      *                            DECLARAR CAMPOS SUELTOS A NIVEL 77
000470      *                            PARA LA HORA DE CORRIDA, QUE SE
000480      *                            HABIA DEJADO DE USAR EN ESTE PASO.
000490      ******************************************************************
000500       IDENTIFICATION DIVISION.
000510       PROGRAM-ID.     RO1LIMP.
000520       AUTHOR.         JORGE ALBERTO MENDEZ SOSA.
000530       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - MERCADERIA.
000540       DATE-WRITTEN.   14/04/1989.
000550       DATE-COMPILED.  14/03/2009.
000560       SECURITY.       USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000570
000580      ******************************************************************
000590      * ENVIRONMENT DIVISION: AQUI SE AMARRA EL PASO AL RESTO DE LA    *
000600      * CORRIDA (NOMBRES LOGICOS QUE EL JCL RESUELVE A LOS DATASETS    *
000610      * REALES) Y SE DECLARA EL SALTO DE PAGINA DEL IMPRESOR LOGICO,   *
000620      * AUNQUE ESTE PASO EN PARTICULAR NO IMPRIME NADA.                *
000630      ******************************************************************
000640       ENVIRONMENT DIVISION.
000650       CONFIGURATION SECTION.
000660       SPECIAL-NAMES.
000670      *--> C01 SE DEJA DECLARADO POR CONSISTENCIA CON LOS OTROS TRES
000680      *    PASOS DE LA CORRIDA, AUNQUE RO1LIMP NO GENERA IMPRESO.
000690           C01 IS TOP-OF-FORM.
000700
000710       INPUT-OUTPUT SECTION.
000720       FILE-CONTROL.
000730      *--> STKENT: EXTRACTO CRUDO DE STOCK POR TIENDA, TAL COMO LLEGA
000740      *    DEL SISTEMA DE INVENTARIOS. ES EL UNICO ARCHIVO DE ENTRADA
000750      *    DE TODA LA CORRIDA RO-OUTLET.
000760           SELECT STKENT ASSIGN TO STKENT
000770                  ORGANIZATION  IS SEQUENTIAL
000780                  FILE STATUS   IS FS-STKENT.
000790
000800      *--> STKLMP: SALIDA DE ESTE PASO, ENTRADA DEL PASO 2 (RO2PIVT).
000810      *    YA VIENE FILTRADA POR CONCEPTO Y SIN LAS COLUMNAS MUERTAS.
000820           SELECT STKLMP ASSIGN TO STKLMP
000830                  ORGANIZATION  IS SEQUENTIAL
000840                  FILE STATUS   IS FS-STKLMP.
000850
000860       DATA DIVISION.
000870       FILE SECTION.
000880      *                   A R C H I V O   D E   E N T R A D A
000890      *--> REGISTRO CRUDO, TAL COMO SALE DEL EXTRACTO DE INVENTARIOS.
000900      *    TRAE SIETE COLUMNAS QUE ESTE PASO NO USA Y QUE NO PASAN A
000910      *    STKLMP (VER COPY STKENT PARA EL DETALLE COMPLETO).
000920       FD  STKENT
000930           LABEL RECORD IS STANDARD.
000940           COPY STKENT.
000950
000960      *                   A R C H I V O   D E   S A L I D A
000970      *--> REGISTRO LIMPIO. SOLO LAS COLUMNAS QUE EL REPORTE DE OUTLET
000980      *    REALMENTE CONSUME EN LOS PASOS 2, 3 Y 4 DE LA CORRIDA.
000990       FD  STKLMP
001000           LABEL RECORD IS STANDARD.
001010           COPY STKLMP.
001020
001030       WORKING-STORAGE SECTION.
001040      ******************************************************************
001050      *              VARIABLES DE CONTROL DE ARCHIVOS                  *
001060      *  LOS FILE STATUS SE REVISAN DESPUES DE CADA OPEN/WRITE QUE     *
001070      *  PUEDE FALLAR; EL INDICADOR DE FIN DE STKENT MANEJA EL CORTE   *
001080      *  DEL CICLO DE LECTURA PRINCIPAL DE LA SERIE 200.               *
001090      ******************************************************************
001100       01  WKS-STATUS.
001110           05  FS-STKENT                 PIC 9(02) VALUE ZEROES.
001120           05  FS-STKLMP                 PIC 9(02) VALUE ZEROES.
001130           05  WKS-FIN-STKENT            PIC X(01) VALUE 'N'.
001140               88  FIN-STKENT                      VALUE 'S'.
001150           05  FILLER                    PIC X(03).
001160
001170      ******************************************************************
001180      *              PARAMETRO DE CORRIDA (SYSIN)                      *
001190      *  EL CONCEPTO A CONSERVAR LLEGA POR TARJETA DE PARAMETROS       *
001200      *  DESDE REQ-0558; SI LA TARJETA VIENE EN BLANCO O EN EL         *
001210      *  FORMATO VIEJO (6 POSICIONES) SE RESUELVE EN 150-LEE-PARAMETRO *
001220      ******************************************************************
001230       01  WKS-PARM-ENTRADA.
001240           05  WKS-PARM-CONCEPTO         PIC X(10) VALUE 'OUTLET'.
001250           05  FILLER                    PIC X(70).
001260      *--> FORMATO VIEJO DE LA TARJETA DE PARAMETROS (ANTES DE REQ-0558
001270      *    EL CONCEPTO VENIA EN LAS PRIMERAS 6 POSICIONES, NO 10)
001280       01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
001290           05  WKS-PARM-CONCEPTO-R       PIC X(06).
001300           05  FILLER                    PIC X(74).
001310
001320      ******************************************************************
001330      *              FECHA Y HORA DE CORRIDA, PARA BITACORA            *
001340      *  SE RECUPERAN AQUI LOS CAMPOS SUELTOS A NIVEL 77 QUE ESTE      *
001350      *  PASO TRAIA DESDE SIEMPRE PARA SELLAR LA BITACORA CON FECHA    *
001360      *  Y HORA DE EJECUCION (COSTUMBRE DE LA CASA, VER REQ-0855).     *
001370      ******************************************************************
001380       77  WKS-HORA-CORRIDA              PIC X(08) VALUE SPACES.
001390       77  WKS-IND-TEMPORAL              COMP-3 PIC S9(03) VALUE ZERO.
001400
001410       01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
001420       01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001430           05  WKS-ANIO-CORRIDA          PIC 9(04).
001440           05  WKS-MES-CORRIDA           PIC 9(02).
001450           05  WKS-DIA-CORRIDA           PIC 9(02).
001460
001470      ******************************************************************
001480      *              CONTADORES DE ESTADISTICAS (COMP)                 *
001490      *  LOS TRES SE IMPRIMEN AL FINAL DEL PASO EN 140-STADISTICS, Y   *
001500      *  TAMBIEN SE MANDAN JUNTOS A LA BITACORA EXTERNA (VER ABAJO).   *
001510      ******************************************************************
001520       01  WKS-CONTADORES.
001530           05  WKS-LEIDOS                PIC 9(07) COMP VALUE ZERO.
001540           05  WKS-FILTRADOS             PIC 9(07) COMP VALUE ZERO.
001550           05  WKS-ESCRITOS              PIC 9(07) COMP VALUE ZERO.
001560           05  FILLER                    PIC X(04).
001570
001580      *--> VISTA DE BITACORA: LOS TRES CONTADORES COMO UNA SOLA CADENA
001590      *    DE BYTES PARA MANDARLOS JUNTOS A UN LOG EXTERNO DE UN
001600      *    SOLO JALON (16 BYTES = 3 CONTADORES COMP + RELLENO)
001610       01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
001620           05  WKS-BITACORA-CONTADORES   PIC X(16).
001630
001640      *--> MASCARA DE IMPRESION PARA LOS CONTADORES
001650       01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9.
001660
001670      ******************************************************************
001680      * PROCEDURE DIVISION                                              *
001690      *  100-MAIN GOBIERNA TODO EL PASO: ABRE, LEE EL PARAMETRO, PROCESA*
001700      *  STKENT REGISTRO POR REGISTRO, IMPRIME ESTADISTICAS Y CIERRA.   *
001710      ******************************************************************
001720       PROCEDURE DIVISION.
001730      *================================================================*
001740      *  100-MAIN: UNICO PUNTO DE ENTRADA DEL PASO. NO TIENE LOGICA DE *
001750      *  NEGOCIO PROPIA, SOLO ORQUESTA EL ORDEN EN QUE CORREN LAS      *
001760      *  DEMAS SECCIONES. SI SE AGREGA UN PASO NUEVO AL FLUJO, AQUI ES *
001770      *  DONDE SE AGREGA EL PERFORM CORRESPONDIENTE.                   *
001780      *================================================================*
001790       100-MAIN SECTION.
001800           ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001810           ACCEPT WKS-HORA-CORRIDA  FROM TIME
001820           DISPLAY '>>> RO1LIMP INICIA - LIMPIEZA DE STOCK OUTLET <<<'
001830           DISPLAY '    FECHA DE CORRIDA: ' WKS-ANIO-CORRIDA '/'
001840                   WKS-MES-CORRIDA '/' WKS-DIA-CORRIDA
001850           DISPLAY '    HORA DE CORRIDA : ' WKS-HORA-CORRIDA
001860           PERFORM 110-APERTURA-ARCHIVOS
001870           PERFORM 150-LEE-PARAMETRO
001880           PERFORM 200-PROCESA-ARCHIVOS
001890           PERFORM 140-STADISTICS
001900           PERFORM 160-CLOSE-DATA
001910           DISPLAY '>>> RO1LIMP TERMINA <<<'
001920           STOP RUN.
001930       100-MAIN-E. EXIT.
001940
001950      *================================================================*
001960      *  110-APERTURA-ARCHIVOS: ABRE ENTRADA Y SALIDA DEL PASO. SI     *
001970      *  CUALQUIERA DE LOS DOS FILE STATUS SALE MALO, EL PASO NO       *
001980      *  SIGUE: SE AVISA POR CONSOLA, SE CIERRA LO QUE YA SE HAYA      *
001990      *  PODIDO ABRIR Y SE DEVUELVE RETURN-CODE 91 AL JCL PARA QUE     *
002000      *  EL STEP SIGUIENTE DE LA CORRIDA NO EJECUTE SOBRE DATOS        *
002010      *  INCOMPLETOS.                                                 *
002020      *================================================================*
002030       110-APERTURA-ARCHIVOS SECTION.
002040           OPEN INPUT  STKENT
002050           OPEN OUTPUT STKLMP
002060           IF FS-STKENT NOT = 0 OR FS-STKLMP NOT = 0
002070              DISPLAY '================================================'
002080              DISPLAY '   RO1LIMP - ERROR AL ABRIR ARCHIVOS DEL PASO   '
002090              DISPLAY ' FILE STATUS STKENT : (' FS-STKENT ')'
002100              DISPLAY ' FILE STATUS STKLMP : (' FS-STKLMP ')'
002110              DISPLAY '================================================'
002120              PERFORM 160-CLOSE-DATA
002130              MOVE 91 TO RETURN-CODE
002140              STOP RUN
002150           END-IF.
002160       110-APERTURA-ARCHIVOS-E. EXIT.
002170
002180      *================================================================*
002190      *  150-LEE-PARAMETRO: RECUPERA EL CONCEPTO A CONSERVAR DESDE LA  *
002200      *  TARJETA SYSIN (REQ-0558). SI LA TARJETA VIENE EN BLANCO SE    *
002210      *  REVISA LA VISTA REDEFINIDA POR SI ES UNA TARJETA DEL FORMATO  *
002220      *  VIEJO (6 POSICIONES, ANTERIOR A REQ-0558); SI TAMPOCO TRAE    *
002230      *  NADA, SE CAE AL VALOR POR DEFECTO 'OUTLET' QUE ERA EL FIJO    *
002240      *  ORIGINAL DEL PROGRAMA.                                       *
002250      *================================================================*
002260       150-LEE-PARAMETRO SECTION.
002270           ACCEPT WKS-PARM-ENTRADA FROM SYSIN
002280           IF WKS-PARM-CONCEPTO = SPACES
002290              IF WKS-PARM-CONCEPTO-R NOT = SPACES
002300      *--> TARJETA EN FORMATO VIEJO (6 POSICIONES)
002310                 MOVE WKS-PARM-CONCEPTO-R TO WKS-PARM-CONCEPTO
002320              ELSE
002330                 MOVE 'OUTLET' TO WKS-PARM-CONCEPTO
002340              END-IF
002350           END-IF.
002360       150-LEE-PARAMETRO-E. EXIT.
002370
002380      *================================================================*
002390      *  LA SERIE 200 ES EL MOTOR DEL PASO: AQUI SE LEE STKENT LINEA   *
002400      *  POR LINEA Y SE DECIDE, REGISTRO POR REGISTRO, SI SOBREVIVE A  *
002410      *  LA DEPURACION (R1) O SE QUEDA EN EL CAMINO. EL PROGRAMA       *
002420      *  ENTERO GIRA ALREDEDOR DE ESTE CICLO; TODO LO DEMAS SON        *
002430      *  SECCIONES DE APOYO (APERTURA, PARAMETRO, ESTADISTICAS).       *
002440      *================================================================*
002450       200-PROCESA-ARCHIVOS SECTION.
002460           READ STKENT
002470                AT END SET FIN-STKENT TO TRUE
002480           END-READ
002490
002500           PERFORM 205-LEE-SIGUIENTE-STKENT UNTIL FIN-STKENT.
002510       200-PROCESA-ARCHIVOS-E. EXIT.
002520
002530      *================================================================*
002540      *  205-LEE-SIGUIENTE-STKENT: CUERPO DEL CICLO DE LECTURA DE      *
002550      *  STKENT, FUERA DE LINEA POR NORMA DE CASA (REQ-0855, NO SE     *
002560      *  PERMITE PERFORM...END-PERFORM EN LINEA). CUENTA EL REGISTRO   *
002570      *  LEIDO, LO MANDA AL FILTRO DE CONCEPTO Y AVANZA LA LECTURA.    *
002580      *================================================================*
002590       205-LEE-SIGUIENTE-STKENT SECTION.
002600           ADD 1 TO WKS-LEIDOS
002610           PERFORM 210-FILTRA-CONCEPTO
002620           READ STKENT
002630                AT END SET FIN-STKENT TO TRUE
002640           END-READ.
002650       205-LEE-SIGUIENTE-STKENT-E. EXIT.
002660
002670      *================================================================*
002680      *  210-FILTRA-CONCEPTO (R1): SOLO SOBREVIVEN LOS REGISTROS DEL   *
002690      *  CONCEPTO PEDIDO POR PARAMETRO (NORMALMENTE 'OUTLET'). LOS QUE *
002700      *  NO HACEN MATCH SE CUENTAN COMO FILTRADOS Y NO PASAN A STKLMP. *
002710      *================================================================*
002720       210-FILTRA-CONCEPTO SECTION.
002730           IF STKE-CONCEPTO = WKS-PARM-CONCEPTO
002740              PERFORM 220-TRUNCA-DISPONIBLE
002750              PERFORM 230-ESCRITURA-STKLMP
002760           ELSE
002770              ADD 1 TO WKS-FILTRADOS
002780           END-IF.
002790       210-FILTRA-CONCEPTO-E. EXIT.
002800
002810      *================================================================*
002820      *  220-TRUNCA-DISPONIBLE (R2): DISPONIBLE VIAJA COMO ENTERO, SIN *
002830      *  DECIMALES. SI EL EXTRACTO TRAE BASURA NO NUMERICA EN EL       *
002840      *  CAMPO (CORRUPCION DE TRANSMISION, CAMPO VACIO, ETC.) SE DEJA  *
002850      *  EN CERO EN VEZ DE ARRASTRAR UN VALOR IMPOSIBLE AL LIMPIO.     *
002860      *  (CORRECCION DE REQ-0809: ANTES PODIA QUEDAR NEGATIVO.)        *
002870      *================================================================*
002880       220-TRUNCA-DISPONIBLE SECTION.
002890           IF STKE-DISPONIBLE IS NOT NUMERIC
002900              MOVE ZERO TO STKE-DISPONIBLE
002910           END-IF.
002920       220-TRUNCA-DISPONIBLE-E. EXIT.
002930
002940      *================================================================*
002950      *  230-ESCRITURA-STKLMP: ARMA EL REGISTRO LIMPIO, SOLO LAS       *
002960      *  COLUMNAS QUE SIGUEN VIVAS DESPUES DE LA DEPURACION. LAS       *
002970      *  SIETE COLUMNAS QUE EL REPORTE DE OUTLET NO USA (FECHA, TALLA, *
002980      *  SUBCATEGORIA, LICENCIA, CODIGO DE BARRAS, STOCK SIN RESERVA   *
002990      *  Y RESERVADO) SIMPLEMENTE NO SE MUEVEN: EL COPY STKLMP NO LAS  *
003000      *  DECLARA. SI LA ESCRITURA FALLA SE ABORTA EL PASO, PORQUE UN   *
003010      *  STKLMP INCOMPLETO DANARIA TODA LA CORRIDA RIO ABAJO.          *
003020      *================================================================*
003030       230-ESCRITURA-STKLMP SECTION.
003040           MOVE STKE-SKU-CODE          TO STKL-SKU-CODE
003050           MOVE STKE-DESCRIPCION       TO STKL-DESCRIPCION
003060           MOVE STKE-MARCA             TO STKL-MARCA
003070           MOVE STKE-CATEGORIA         TO STKL-CATEGORIA
003080           MOVE STKE-ACTIVIDAD         TO STKL-ACTIVIDAD
003090           MOVE STKE-GENERO            TO STKL-GENERO
003100           MOVE STKE-SUBGENERO         TO STKL-SUBGENERO
003110           MOVE STKE-TIENDA            TO STKL-TIENDA
003120           MOVE STKE-DISPONIBLE        TO STKL-DISPONIBLE
003130
003140           WRITE REG-STKLMP
003150           IF FS-STKLMP = 0
003160                ADD 1 TO WKS-ESCRITOS
003170           ELSE
003180                DISPLAY '================================================='
003190                DISPLAY 'RO1LIMP - NO SE PUDO ESCRIBIR UN REGISTRO STKLMP'
003200                DISPLAY '   ==> SKU: ' STKE-SKU-CODE
003210                       ' TIENDA: ' STKE-TIENDA
003220                DISPLAY '================================================='
003230                PERFORM 160-CLOSE-DATA
003240                MOVE 91 TO RETURN-CODE
003250                STOP RUN
003260           END-IF.
003270       230-ESCRITURA-STKLMP-E. EXIT.
003280
003290      *================================================================*
003300      *  140-STADISTICS: RESUMEN DE LA CORRIDA PARA EL SPOOL DEL JOB   *
003310      *  (REQ-0733). SE IMPRIME LA CUENTA DE LEIDOS, DESCARTADOS Y     *
003320      *  ESCRITOS, Y SE MANDA LA BITACORA DE CONTADORES EN UNA SOLA    *
003330      *  LINEA PARA QUE EL PROCESO DE MONITOREO EXTERNO LA PUEDA       *
003340      *  RECOGER CON UN SOLO PARSEO.                                  *
003350      *================================================================*
003360       140-STADISTICS SECTION.
003370           DISPLAY '>>>>>>>>>>>>>>>> ESTADISTICAS RO1LIMP <<<<<<<<<<<<<<<<'
003380           MOVE WKS-LEIDOS    TO WKS-MASCARA
003390           DISPLAY '||  REGISTROS LEIDOS DE STKENT   : (' WKS-MASCARA ')'
003400           MOVE WKS-FILTRADOS TO WKS-MASCARA
003410           DISPLAY '||  REGISTROS DESCARTADOS        : (' WKS-MASCARA ')'
003420           MOVE WKS-ESCRITOS  TO WKS-MASCARA
003430           DISPLAY '||  REGISTROS ESCRITOS A STKLMP   : (' WKS-MASCARA ')'
003440           DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<'
003450           DISPLAY '    BITACORA: ' WKS-BITACORA-CONTADORES.
003460       140-STADISTICS-E. EXIT.
003470
003480      *================================================================*
003490      *  160-CLOSE-DATA: CIERRA LOS DOS ARCHIVOS DEL PASO. SE LLAMA    *
003500      *  TANTO AL FINAL NORMAL DEL PROGRAMA COMO DESDE LAS SALIDAS DE  *
003510      *  ERROR DE 110-APERTURA-ARCHIVOS Y 230-ESCRITURA-STKLMP, PARA   *
003520      *  NO DEJAR NINGUN ARCHIVO ABIERTO SIN IMPORTAR COMO TERMINE.    *
003530      *================================================================*
003540       160-CLOSE-DATA SECTION.
003550           CLOSE STKENT
003560           CLOSE STKLMP.
003570       160-CLOSE-DATA-E. EXIT.
