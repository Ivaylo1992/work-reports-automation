000010      ******************************************************************
000020      * FECHA       : 21/06/1990                                       *
000030      * PROGRAMADOR : CARLOS ENRIQUE PAIZ LUNA (CEPL)                   *
000040      * APLICACION  : REPORTE DE OUTLET                                *
000050      * PROGRAMA    : RO3PREC, PASO 3 DE 4 DE LA CORRIDA RO-OUTLET     *
000060      * TIPO        : BATCH                                            *
000070      * DESCRIPCION : DEPURA LA LISTA DE PRECIOS POR PLANTA. DEJA      *
000080      *             : UNICAMENTE LOS REGISTROS DE LA PLANTA PEDIDA,    *
000090      *             : CONVIERTE LOS TRES CAMPOS DE PRECIO (QUE LLEGAN  *
000100      *             : COMO TEXTO, A VECES CON SIMBOLO DE MONEDA O      *
000110      *             : SEPARADOR DE MILES) A NUMERICO CON 2 DECIMALES,  *
000120      *             : Y RENOMBRA MATERIAL A SKU-CODE PARA QUE CUADRE   *
000130      *             : CON LA LLAVE DEL LADO DE STOCK.                  *
000140      * ARCHIVOS    : PRCENT=E, PRCLMP=S                               *
000150      * ACCION (ES) : NO APLICA                                        *
000160      * PROGRAMA(S) : NO APLICA                                        *
000170      * INSTALADO   : 30/07/1990                                       *
000180      * SOLICITUD   : REQ-0441                                         *
000190      * NOMBRE      : LIMPIEZA DE PRECIOS POR PLANTA                   *
000200      ******************************************************************
000210      *                H I S T O R I A L   D E   C A M B I O S          *
000220      ******************************************************************
000230      * 21/06/1990 CEPL REQ-0441   VERSION ORIGINAL DEL PROGRAMA.
000240      * 30/07/1990 CEPL REQ-0441   PASA A PRODUCCION.
000250      * 04/03/1993 JAMS REQ-0503   EL PARSEO DE PRECIO AHORA IGNORA
000260      *                            CUALQUIER CARACTER QUE NO SEA
000270      *                            DIGITO O PUNTO, NO SOLO EL SIMBOLO
000280      *                            DE MONEDA (ANTES SE CAIA CON COMAS
000290      *                            DE SEPARADOR DE MILES).
000300      * 11/05/1996 DCHV REQ-0571   SE AGREGA BANDERA DE PRECIO INVALIDO
000310      *                            CUANDO EL CAMPO NO TRAE NINGUN
000320      *                            DIGITO, EN VEZ DE DEJARLO EN BLANCO
000330      *                            SIN AVISAR.
000340      * 02/09/1997 JAMS REQ-0580   CON EL CAMBIO DE COMPILADOR SE
000350      *                            APROVECHA LA FUNCION INTRINSECA
000360      *                            NUMVAL PARA CONVERTIR EL CAMPO YA
000370      *                            LIMPIO A NUMERICO, EN VEZ DE SEGUIR
000380      *                            ARRASTRANDO EL CALCULO POSICION POR
000390      *                            POSICION A MANO.
000400      * 14/01/1999 DCHV Y2K-0098   REVISION Y2K: SIN CAMPOS DE FECHA DE
000410      *                            2 DIGITOS EN ESTE PROGRAMA.
000420      * 19/10/2003 RMVH REQ-0733   LA PLANTA A FILTRAR SE PARAMETRIZA
000430      *                            POR SYSIN EN VEZ DE VENIR FIJA EN
000440      *                            EL PROGRAMA (ANTES SOLO SERVIA 4315).
000450      * 14/03/2009 DCHV REQ-0855   NORMA DE CASA: SE PROHIBE EL
000460      *                            PERFORM...END-PERFORM EN LINEA. LOS
000470      *                            CICLOS DE 200-PROCESA-ARCHIVOS Y
000480      *                            300-PARSEA-PRECIO PASAN A SER
000490      *                            PERFORM FUERA DE LINEA. DE PASO SE
000500      *                            RECUPERA LA COSTUMBRE DE DECLARAR
000510      *                            FECHA Y HORA DE CORRIDA A NIVEL 77,
000520      *                            QUE SE HABIA DEJADO DE USAR EN ESTE
000530      *                            PROGRAMA.
000540      ******************************************************************
000550       IDENTIFICATION DIVISION.
000560       PROGRAM-ID.     RO3PREC.
000570       AUTHOR.         CARLOS ENRIQUE PAIZ LUNA.
000580       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - MERCADERIA.
000590       DATE-WRITTEN.   21/06/1990.
000600       DATE-COMPILED.  14/03/2009.
000610       SECURITY.       USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000620
000630      ******************************************************************
000640      * ENVIRONMENT DIVISION: NOMBRES LOGICOS DE LOS DOS ARCHIVOS DE   *
000650      * ESTE PASO. EL IMPRESOR LOGICO SE DECLARA POR CONSISTENCIA CON  *
000660      * LOS OTROS PASOS DE LA CORRIDA AUNQUE AQUI NO SE USE.           *
000670      ******************************************************************
000680       ENVIRONMENT DIVISION.
000690       CONFIGURATION SECTION.
000700       SPECIAL-NAMES.
000710           C01 IS TOP-OF-FORM.
000720
000730       INPUT-OUTPUT SECTION.
000740       FILE-CONTROL.
000750      *--> PRCENT: LISTA DE PRECIOS CRUDA, TAL COMO LA MANDA EL SISTEMA
000760      *    DE COSTOS. TRAE TODAS LAS PLANTAS REVUELTAS Y LOS TRES
000770      *    PRECIOS COMO TEXTO.
000780           SELECT PRCENT ASSIGN TO PRCENT
000790                  ORGANIZATION  IS SEQUENTIAL
000800                  FILE STATUS   IS FS-PRCENT.
000810
000820      *--> PRCLMP: SALIDA DE ESTE PASO, ENTRADA DEL PASO 4 (RO4REPO).
000830      *    YA VIENE FILTRADA POR PLANTA Y CON LOS PRECIOS CONVERTIDOS.
000840           SELECT PRCLMP ASSIGN TO PRCLMP
000850                  ORGANIZATION  IS SEQUENTIAL
000860                  FILE STATUS   IS FS-PRCLMP.
000870
000880       DATA DIVISION.
000890       FILE SECTION.
000900      *                   A R C H I V O   D E   E N T R A D A
000910      *--> PRECIO-VENTA, PRECIO-INICIAL Y PRECIO-COMPRA LLEGAN AQUI
000920      *    COMO TEXTO DE 12 POSICIONES, A VECES CON SIMBOLO DE MONEDA
000930      *    O SEPARADOR DE MILES (VER COPY PRCENT).
000940       FD  PRCENT
000950           LABEL RECORD IS STANDARD.
000960           COPY PRCENT.
000970
000980      *                   A R C H I V O   D E   S A L I D A
000990      *--> LOS TRES PRECIOS YA SALEN NUMERICOS CON 2 DECIMALES Y
001000      *    MATERIAL YA SALE RENOMBRADO A SKU-CODE.
001010       FD  PRCLMP
001020           LABEL RECORD IS STANDARD.
001030           COPY PRCLMP.
001040
001050       WORKING-STORAGE SECTION.
001060      ******************************************************************
001070      *              VARIABLES DE CONTROL DE ARCHIVOS                  *
001080      ******************************************************************
001090       01  WKS-STATUS.
001100           05  FS-PRCENT                 PIC 9(02) VALUE ZEROES.
001110           05  FS-PRCLMP                 PIC 9(02) VALUE ZEROES.
001120           05  WKS-FIN-PRCENT            PIC X(01) VALUE 'N'.
001130               88  FIN-PRCENT                      VALUE 'S'.
001140           05  FILLER                    PIC X(03).
001150
001160      ******************************************************************
001170      *              FECHA Y HORA DE CORRIDA                           *
001180      *  SE RESTABLECEN LOS TRES CAMPOS SUELTOS A NIVEL 77 QUE ESTE    *
001190      *  PROGRAMA USABA DESDE SIEMPRE PARA SELLAR EL ARRANQUE Y, EN    *
001200      *  TIEMPO, CRONOMETRAR EL PASO (COSTUMBRE DE LA CASA, VER        *
001210      *  REQ-0855). TIEMPO GUARDA LOS SEGUNDOS TRANSCURRIDOS DESDE     *
001220      *  MEDIANOCHE AL MOMENTO DE ARRANCAR, PARA COMPARARLO CONTRA LA  *
001230      *  HORA DE CIERRE SI ALGUN DIA SE QUIERE MEDIR DURACION.         *
001240      ******************************************************************
001250       77  FECHA                         PIC X(10) VALUE SPACES.
001260       77  HORA                          PIC X(08) VALUE SPACES.
001270       77  TIEMPO                        COMP-3 PIC S9(15) VALUE ZERO.
001280
001290      ******************************************************************
001300      *              PARAMETRO DE CORRIDA (SYSIN)                      *
001310      *  LA PLANTA A FILTRAR LLEGA POR TARJETA DE PARAMETROS DESDE     *
001320      *  REQ-0733. SI LA TARJETA VIENE EN BLANCO SE PRUEBA EL FORMATO  *
001330      *  VIEJO DE 3 DIGITOS Y, EN ULTIMO CASO, 4315 (UNICA PLANTA QUE  *
001340      *  EXISTIA ANTES DE QUE EL PROGRAMA ACEPTARA PARAMETRO).         *
001350      ******************************************************************
001360       01  WKS-PARM-ENTRADA.
001370           05  WKS-PARM-PLANTA           PIC 9(04) VALUE 4315.
001380           05  FILLER                    PIC X(76).
001390      *--> FORMATO VIEJO DE LA TARJETA, LA PLANTA VENIA EN 3 DIGITOS
001400       01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
001410           05  WKS-PARM-PLANTA-R         PIC 9(03).
001420           05  FILLER                    PIC X(77).
001430
001440      ******************************************************************
001450      *        AREA DE TRABAJO PARA EL PARSEO DE UN PRECIO             *
001460      *  EL CAMPO CRUDO SE BARRE CARACTER POR CARACTER (SERIE 300/310) *
001470      *  Y SOLO LOS DIGITOS Y EL PUNTO DECIMAL SOBREVIVEN AL CAMPO     *
001480      *  LIMPIO; TODO LO DEMAS (SIMBOLO DE MONEDA, COMA, ESPACIO)      *
001490      *  SIMPLEMENTE NO SE COPIA.                                     *
001500      ******************************************************************
001510      *--> EL CAMPO CRUDO SE RECIBE COMO CADENA PLANA (PIC X(12)) PORQUE
001520      *    ASI LO MUEVE 230-ESCRITURA-PRCLMP DESDE CUALQUIERA DE LOS
001530      *    TRES CAMPOS DE PRCENT; LA VISTA REDEFINIDA DE ABAJO ES LA
001540      *    QUE LO EXPONE CARACTER POR CARACTER PARA EL BARRIDO DE 310.
001550       01  WKS-PRECIO-CRUDO              PIC X(12).
001560       01  WKS-PRECIO-CRUDO-R REDEFINES WKS-PRECIO-CRUDO.
001570           05  WKS-PRECIO-CARACTER       PIC X(01) OCCURS 12 TIMES.
001580               88  WKS-ES-DIGITO                  VALUE '0' THRU '9'.
001590               88  WKS-ES-PUNTO                    VALUE '.'.
001600
001610      *--> EL CAMPO LIMPIO SE DECLARA IGUAL, CARACTER POR CARACTER,
001620      *    PARA QUE 310-EXAMINA-CARACTER PUEDA IR DEPOSITANDO DIGITO
001630      *    POR DIGITO EN LA POSICION QUE LE TOQUE (WKS-IND-DESTINO);
001640      *    LA VISTA REDEFINIDA PLANA DE ABAJO ES LA QUE SE LE PASA
001650      *    A FUNCTION NUMVAL UNA VEZ TERMINADO EL BARRIDO.
001660       01  WKS-PRECIO-LIMPIO.
001670           05  WKS-PRECIO-LIMPIO-CARACTER PIC X(01) OCCURS 12 TIMES
001680                                          VALUE SPACE.
001690       01  WKS-PRECIO-LIMPIO-R REDEFINES WKS-PRECIO-LIMPIO
001700                                         PIC X(12).
001710
001720      *--> RESULTADO DE UN PARSEO: VALOR YA NUMERICO (S9(07)V99, IGUAL
001730      *    ANCHO QUE LOS TRES CAMPOS DE PRECIO EN PRCLMP) Y LOS DOS
001740      *    INDICES DEL BARRIDO (ORIGEN SOBRE EL CRUDO, DESTINO SOBRE
001750      *    EL LIMPIO, PORQUE LOS CARACTERES DESCARTADOS NO CUENTAN).
001760      *--> WKS-IND-ORIGEN RECORRE EL CRUDO (1 A 12, SIEMPRE LAS 12
001770      *    POSICIONES DEL CAMPO, SIN IMPORTAR CUANTOS CARACTERES
001780      *    UTILES TRAIGA); WKS-IND-DESTINO SOLO AVANZA CUANDO EL
001790      *    CARACTER ACTUAL ES DIGITO O PUNTO, POR ESO EL LIMPIO PUEDE
001800      *    QUEDAR MAS CORTO QUE EL CRUDO.
001810       01  WKS-PRECIO-NUMERICO            PIC S9(07)V99.
001820       01  WKS-IND-ORIGEN                 PIC 9(02) COMP VALUE ZERO.
001830       01  WKS-IND-DESTINO                 PIC 9(02) COMP VALUE ZERO.
001840      *--> SI NINGUN CARACTER DEL CAMPO RESULTO SER DIGITO, EL PRECIO
001850      *    SE DECLARA INVALIDO (REQ-0571) Y SE CUENTA EN LAS
001860      *    ESTADISTICAS EN VEZ DE QUEDAR CALLADO EN CERO.
001870       01  WKS-PRECIO-TIENE-DIGITOS       PIC X(01) VALUE 'N'.
001880           88  PRECIO-VALIDO                       VALUE 'S'.
001890
001900      ******************************************************************
001910      *              CONTADORES DE ESTADISTICAS (COMP)                 *
001920      ******************************************************************
001930      *--> WKS-PRECIOS-INVALIDOS CUENTA PRECIOS, NO REGISTROS: UN SOLO
001940      *    REGISTRO PUEDE APORTAR HASTA TRES (UNO POR CADA PRECIO SIN
001950      *    NINGUN DIGITO), ASI QUE ESTE NUMERO PUEDE SER MAYOR QUE
001960      *    WKS-ESCRITOS.
001970       01  WKS-CONTADORES.
001980           05  WKS-LEIDOS                PIC 9(07) COMP VALUE ZERO.
001990           05  WKS-FILTRADOS             PIC 9(07) COMP VALUE ZERO.
002000           05  WKS-ESCRITOS              PIC 9(07) COMP VALUE ZERO.
002010           05  WKS-PRECIOS-INVALIDOS     PIC 9(07) COMP VALUE ZERO.
002020           05  FILLER                    PIC X(04).
002030
002040      *--> MASCARA DE IMPRESION PARA LOS CONTADORES, MISMO FORMATO
002050      *    QUE USAN LOS DEMAS PASOS DE LA CORRIDA.
002060       01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9.
002070
002080      ******************************************************************
002090      * PROCEDURE DIVISION                                              *
002100      ******************************************************************
002110       PROCEDURE DIVISION.
002120      *================================================================*
002130      *  100-MAIN: UNICO PUNTO DE ENTRADA. SE GUARDA FECHA Y HORA DE   *
002140      *  ARRANQUE EN LOS CAMPOS A NIVEL 77 ANTES DE ABRIR NADA, PARA   *
002150      *  QUE SI ALGO FALLA EN LA APERTURA YA QUEDE CONSTANCIA DE A     *
002160      *  QUE HORA SE INTENTO CORRER EL PASO.                          *
002170      *================================================================*
002180       100-MAIN SECTION.
002190           ACCEPT FECHA FROM DATE YYYYMMDD
002200           ACCEPT HORA  FROM TIME
002210           DISPLAY '>>> RO3PREC INICIA - LIMPIEZA DE PRECIOS <<<'
002220           DISPLAY '    FECHA DE CORRIDA: ' FECHA '  HORA: ' HORA
002230           PERFORM 110-APERTURA-ARCHIVOS
002240           PERFORM 150-LEE-PARAMETRO
002250           PERFORM 200-PROCESA-ARCHIVOS
002260           PERFORM 140-STADISTICS
002270           PERFORM 160-CLOSE-DATA
002280           DISPLAY '>>> RO3PREC TERMINA <<<'
002290           STOP RUN.
002300       100-MAIN-E. EXIT.
002310
002320      *================================================================*
002330      *  110-APERTURA-ARCHIVOS: ABRE ENTRADA Y SALIDA. SI CUALQUIER    *
002340      *  FILE STATUS SALE MALO EL PASO NO SIGUE: SE AVISA POR          *
002350      *  CONSOLA, SE CIERRA LO QUE SE PUDO ABRIR Y SE DEVUELVE         *
002360      *  RETURN-CODE 91 PARA DETENER LA CORRIDA.                      *
002370      *================================================================*
002380       110-APERTURA-ARCHIVOS SECTION.
002390           OPEN INPUT  PRCENT
002400           OPEN OUTPUT PRCLMP
002410           IF FS-PRCENT NOT = 0 OR FS-PRCLMP NOT = 0
002420              DISPLAY '================================================'
002430              DISPLAY '   RO3PREC - ERROR AL ABRIR ARCHIVOS DEL PASO   '
002440              DISPLAY ' FILE STATUS PRCENT : (' FS-PRCENT ')'
002450              DISPLAY ' FILE STATUS PRCLMP : (' FS-PRCLMP ')'
002460              DISPLAY '================================================'
002470              PERFORM 160-CLOSE-DATA
002480              MOVE 91 TO RETURN-CODE
002490              STOP RUN
002500           END-IF.
002510       110-APERTURA-ARCHIVOS-E. EXIT.
002520
002530      *================================================================*
002540      *  150-LEE-PARAMETRO: RECUPERA LA PLANTA A CONSERVAR DESDE LA    *
002550      *  TARJETA SYSIN (REQ-0733). SI LA TARJETA VIENE EN BLANCO SE    *
002560      *  REVISA LA VISTA REDEFINIDA DEL FORMATO VIEJO (3 DIGITOS); SI  *
002570      *  TAMPOCO TRAE NADA SE CAE A 4315, QUE ERA LA UNICA PLANTA QUE  *
002580      *  EXISTIA CUANDO EL PROGRAMA NACIO.                             *
002590      *================================================================*
002600       150-LEE-PARAMETRO SECTION.
002610           ACCEPT WKS-PARM-ENTRADA FROM SYSIN
002620           IF WKS-PARM-PLANTA = ZERO
002630              IF WKS-PARM-PLANTA-R NOT = ZERO
002640                 MOVE WKS-PARM-PLANTA-R TO WKS-PARM-PLANTA
002650              ELSE
002660                 MOVE 4315 TO WKS-PARM-PLANTA
002670              END-IF
002680           END-IF.
002690       150-LEE-PARAMETRO-E. EXIT.
002700
002710      *================================================================*
002720      *  LA SERIE 200 RECORRE PRCENT DE PUNTA A PUNTA, REGISTRO POR    *
002730      *  REGISTRO, DECIDIENDO EN CADA VUELTA SI LA PLANTA ES LA QUE    *
002740      *  SE PIDIO (R6). ES EL CICLO MAESTRO DEL PASO; LA SERIE 300/310 *
002750      *  DE MAS ABAJO ES UN SUB-CICLO QUE SE INVOCA TRES VECES POR     *
002760      *  CADA REGISTRO QUE SOBREVIVE (UNA POR CADA PRECIO).            *
002770      *================================================================*
002780       200-PROCESA-ARCHIVOS SECTION.
002790           READ PRCENT
002800                AT END SET FIN-PRCENT TO TRUE
002810           END-READ
002820
002830           PERFORM 205-LEE-SIGUIENTE-PRCENT UNTIL FIN-PRCENT.
002840       200-PROCESA-ARCHIVOS-E. EXIT.
002850
002860      *================================================================*
002870      *  205-LEE-SIGUIENTE-PRCENT: CUERPO DEL CICLO DE LECTURA DE      *
002880      *  PRCENT, FUERA DE LINEA POR NORMA DE CASA (REQ-0855, NO SE     *
002890      *  PERMITE PERFORM...END-PERFORM EN LINEA).                      *
002900      *================================================================*
002910       205-LEE-SIGUIENTE-PRCENT SECTION.
002920           ADD 1 TO WKS-LEIDOS
002930           PERFORM 210-FILTRA-PLANTA
002940           READ PRCENT
002950                AT END SET FIN-PRCENT TO TRUE
002960           END-READ.
002970       205-LEE-SIGUIENTE-PRCENT-E. EXIT.
002980
002990      *================================================================*
003000      *  210-FILTRA-PLANTA (R6): SOLO SOBREVIVEN LOS REGISTROS DE LA   *
003010      *  PLANTA PEDIDA POR PARAMETRO. LOS DEMAS SE CUENTAN COMO        *
003020      *  DESCARTADOS Y NO PASAN A PRCLMP.                              *
003030      *================================================================*
003040       210-FILTRA-PLANTA SECTION.
003050           IF PRCE-PLANTA = WKS-PARM-PLANTA
003060              PERFORM 230-ESCRITURA-PRCLMP
003070           ELSE
003080              ADD 1 TO WKS-FILTRADOS
003090           END-IF.
003100       210-FILTRA-PLANTA-E. EXIT.
003110
003120      *================================================================*
003130      *  230-ESCRITURA-PRCLMP: ARMA EL REGISTRO LIMPIO. AQUI OCURRE LA *
003140      *  UNICA RENOMBRADA DE MATERIAL A SKU-CODE DE TODO EL PROGRAMA,  *
003150      *  PARA QUE LA LLAVE CUADRE CON EL LADO DE STOCK EN EL PASO 4.   *
003160      *  LOS TRES PRECIOS SE MANDAN UNO POR UNO A 300-PARSEA-PRECIO Y  *
003170      *  CADA VEZ QUE SALE INVALIDO SE SUMA A LA ESTADISTICA; SI LA    *
003180      *  ESCRITURA DE PRCLMP FALLA SE ABORTA EL PASO COMPLETO.         *
003190      *================================================================*
003200       230-ESCRITURA-PRCLMP SECTION.
003210           MOVE PRCE-MATERIAL          TO PRCL-SKU-CODE
003220           MOVE PRCE-PLANTA            TO PRCL-PLANTA
003230
003240      *--> PRECIO DE VENTA: EL QUE EL CLIENTE VE EN LA ETIQUETA. ES EL
003250      *    PRIMERO DE LOS TRES PORQUE ES EL QUE MAS SE CONSULTA RIO
003260      *    ABAJO (PASO 4, CALCULO DE MARKUP Y PORCENTAJE).
003270           MOVE PRCE-PRECIO-VENTA      TO WKS-PRECIO-CRUDO
003280           PERFORM 300-PARSEA-PRECIO
003290           MOVE WKS-PRECIO-NUMERICO    TO PRCL-PRECIO-VENTA
003300           IF NOT PRECIO-VALIDO
003310              ADD 1 TO WKS-PRECIOS-INVALIDOS
003320           END-IF
003330
003340      *--> PRECIO INICIAL: EL PRECIO DE LISTA ANTES DE CUALQUIER
003350      *    REBAJA DE OUTLET. SIRVE EN EL PASO 4 PARA EL PORCENTAJE
003360      *    DE DESCUENTO (R12).
003370           MOVE PRCE-PRECIO-INICIAL    TO WKS-PRECIO-CRUDO
003380           PERFORM 300-PARSEA-PRECIO
003390           MOVE WKS-PRECIO-NUMERICO    TO PRCL-PRECIO-INICIAL
003400           IF NOT PRECIO-VALIDO
003410              ADD 1 TO WKS-PRECIOS-INVALIDOS
003420           END-IF
003430
003440      *--> PRECIO DE COMPRA: LO QUE LE COSTO LA MERCADERIA A LA
003450      *    TIENDA. ES EL DENOMINADOR DEL MARKUP EN EL PASO 4; SI VIENE
003460      *    EN CERO ALLA SE CUENTA COMO EXCEPCION, NO AQUI.
003470           MOVE PRCE-PRECIO-COMPRA     TO WKS-PRECIO-CRUDO
003480           PERFORM 300-PARSEA-PRECIO
003490           MOVE WKS-PRECIO-NUMERICO    TO PRCL-PRECIO-COMPRA
003500           IF NOT PRECIO-VALIDO
003510              ADD 1 TO WKS-PRECIOS-INVALIDOS
003520           END-IF
003530
003540           WRITE REG-PRCLMP
003550           IF FS-PRCLMP = 0
003560                ADD 1 TO WKS-ESCRITOS
003570           ELSE
003580                DISPLAY '================================================='
003590                DISPLAY 'RO3PREC - NO SE PUDO ESCRIBIR UN REGISTRO PRCLMP'
003600                DISPLAY '   ==> MATERIAL: ' PRCE-MATERIAL
003610                DISPLAY '================================================='
003620                PERFORM 160-CLOSE-DATA
003630                MOVE 91 TO RETURN-CODE
003640                STOP RUN
003650           END-IF.
003660       230-ESCRITURA-PRCLMP-E. EXIT.
003670
003680      *================================================================*
003690      *  300-PARSEA-PRECIO (R7): DEJA SOLO DIGITOS Y PUNTO DECIMAL, EN *
003700      *  EL ORDEN EN QUE VIENEN, Y LO INTERPRETA COMO NUMERO CON 2     *
003710      *  DECIMALES. EL BARRIDO CARACTER POR CARACTER (310) ES LA       *
003720      *  MISMA TECNICA DE CLASIFICACION POR 88-LEVELS QUE USA EEDR3002 *
003730      *  EN LA CAPACITACION; SI EL CAMPO NO TRAE NI UN SOLO DIGITO, EL *
003740      *  PRECIO QUEDA EN CERO Y SE AVISA CON PRECIO-VALIDO = 'N'       *
003750      *  (REQ-0571) EN VEZ DE DEJARLO EN BLANCO SIN MAS.               *
003760      *================================================================*
003770       300-PARSEA-PRECIO SECTION.
003780           MOVE SPACES    TO WKS-PRECIO-LIMPIO
003790           MOVE ZERO      TO WKS-PRECIO-NUMERICO
003800           MOVE 'N'       TO WKS-PRECIO-TIENE-DIGITOS
003810           MOVE ZERO      TO WKS-IND-DESTINO
003820
003830           PERFORM 310-EXAMINA-CARACTER
003840                   VARYING WKS-IND-ORIGEN FROM 1 BY 1
003850                   UNTIL WKS-IND-ORIGEN > 12
003860
003870      *--> REQ-0580: SE USA LA INTRINSECA DEL COMPILADOR EN VEZ DE
003880      *    RECONSTRUIR EL VALOR DIGITO POR DIGITO A MANO.
003890           IF PRECIO-VALIDO
003900              COMPUTE WKS-PRECIO-NUMERICO ROUNDED =
003910                      FUNCTION NUMVAL (WKS-PRECIO-LIMPIO-R)
003920           ELSE
003930              MOVE ZERO TO WKS-PRECIO-NUMERICO
003940           END-IF.
003950       300-PARSEA-PRECIO-E. EXIT.
003960
003970      *================================================================*
003980      *  310-EXAMINA-CARACTER: CUERPO DEL BARRIDO CARACTER POR         *
003990      *  CARACTER, FUERA DE LINEA POR REGLA DE CASA (REQ-0855, NO SE   *
004000      *  PERMITE PERFORM...END-PERFORM EN LINEA). DIGITO Y PUNTO       *
004010      *  AVANZAN EL INDICE DE DESTINO Y SE COPIAN AL CAMPO LIMPIO;     *
004020      *  CUALQUIER OTRA COSA (SIMBOLO DE MONEDA, COMA, ESPACIO) SE     *
004030      *  IGNORA SIN MOVER NADA.                                        *
004040      *================================================================*
004050       310-EXAMINA-CARACTER SECTION.
004060           EVALUATE TRUE
004070              WHEN WKS-ES-DIGITO (WKS-IND-ORIGEN)
004080                 ADD 1 TO WKS-IND-DESTINO
004090                 MOVE WKS-PRECIO-CARACTER (WKS-IND-ORIGEN)
004100                   TO WKS-PRECIO-LIMPIO-CARACTER (WKS-IND-DESTINO)
004110                 MOVE 'S' TO WKS-PRECIO-TIENE-DIGITOS
004120              WHEN WKS-ES-PUNTO (WKS-IND-ORIGEN)
004130                 ADD 1 TO WKS-IND-DESTINO
004140                 MOVE WKS-PRECIO-CARACTER (WKS-IND-ORIGEN)
004150                   TO WKS-PRECIO-LIMPIO-CARACTER (WKS-IND-DESTINO)
004160              WHEN OTHER
004170      *--> CUALQUIER OTRA COSA (SIMBOLO DE MONEDA, COMA, ESPACIO)
004180      *    SIMPLEMENTE NO VIAJA AL CAMPO LIMPIO
004190                 CONTINUE
004200           END-EVALUATE.
004210       310-EXAMINA-CARACTER-E. EXIT.
004220
004230      *================================================================*
004240      *  140-STADISTICS: RESUMEN DE LA CORRIDA PARA EL SPOOL DEL JOB.  *
004250      *  TIEMPO (NIVEL 77) SE PODRIA RESTAR CONTRA LA HORA DE CIERRE   *
004260      *  SI ALGUN DIA SE QUIERE MEDIR DURACION DEL PASO; POR AHORA     *
004270      *  SOLO SE DEJA SELLADO CON LA HORA DE ARRANQUE.                 *
004280      *================================================================*
004290       140-STADISTICS SECTION.
004300           DISPLAY '>>>>>>>>>>>>>>>> ESTADISTICAS RO3PREC <<<<<<<<<<<<<<<<'
004310           MOVE WKS-LEIDOS            TO WKS-MASCARA
004320           DISPLAY '||  REGISTROS LEIDOS DE PRCENT    : (' WKS-MASCARA ')'
004330           MOVE WKS-FILTRADOS         TO WKS-MASCARA
004340           DISPLAY '||  REGISTROS DESCARTADOS         : (' WKS-MASCARA ')'
004350           MOVE WKS-ESCRITOS          TO WKS-MASCARA
004360           DISPLAY '||  REGISTROS ESCRITOS A PRCLMP    : (' WKS-MASCARA ')'
004370           MOVE WKS-PRECIOS-INVALIDOS TO WKS-MASCARA
004380           DISPLAY '||  PRECIOS SIN NINGUN DIGITO      : (' WKS-MASCARA ')'
004390           DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<'.
004400       140-STADISTICS-E. EXIT.
004410
004420      *================================================================*
004430      *  160-CLOSE-DATA: CIERRA LOS DOS ARCHIVOS DEL PASO, SIN         *
004440      *  IMPORTAR SI SE LLEGO AQUI POR FIN NORMAL O POR UNA SALIDA DE  *
004450      *  ERROR DESDE 110-APERTURA-ARCHIVOS O 230-ESCRITURA-PRCLMP.     *
004460      *================================================================*
004470       160-CLOSE-DATA SECTION.
004480           CLOSE PRCENT
004490           CLOSE PRCLMP.
004500       160-CLOSE-DATA-E. EXIT.
