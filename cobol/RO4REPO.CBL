000010      ******************************************************************
000020      * FECHA       : 03/02/1991                                       *
000030      * PROGRAMADOR : CARLOS ENRIQUE PAIZ LUNA (CEPL)                  *
000040      * APLICACION  : REPORTE DE OUTLET                                *
000050      * PROGRAMA    : RO4REPO, PASO 4 DE 4 DE LA CORRIDA RO-OUTLET     *
000060      * TIPO        : BATCH                                            *
000070      * DESCRIPCION : CRUZA EL PIVOTE DE STOCK (STKPIV) CONTRA LOS      *
000080      *             : PRECIOS LIMPIOS (PRCLMP) POR SKU-CODE, CALCULA    *
000090      *             : EL MARKUP Y EL PORCENTAJE DE DESCUENTO DE CADA    *
000100      *             : ARTICULO Y EMITE EL REPORTE FINAL DE OUTLET, UNA  *
000110      *             : LINEA POR SKU CON LAS CANTIDADES POR TIENDA.      *
000120      * ARCHIVOS    : STKPIV=E, PRCLMP=E, RPTSAL=S, RPTIMP=S            *
000130      * ACCION (ES) : NO APLICA                                        *
000140      * PROGRAMA(S) : NO APLICA                                        *
000150      * INSTALADO   : 18/03/1991                                       *
000160      * SOLICITUD   : REQ-0441                                         *
000170      * NOMBRE      : REPORTE FINAL DE OUTLET                          *
000180      ******************************************************************
000190      *                H I S T O R I A L   D E   C A M B I O S          *
000200      ******************************************************************
000210      * 03/02/1991 CEPL REQ-0441   VERSION ORIGINAL DEL PROGRAMA.
000220      * 18/03/1991 CEPL REQ-0441   PASA A PRODUCCION, SE AGREGA EL
000230      *                            ENCABEZADO DE TIENDAS AL REPORTE.
000240      * 25/08/1993 CEPL REQ-0599   EL IVA DEJA DE VENIR FIJO AL 12%,
000250      *                            SE PARAMETRIZA POR PAIS (SYSIN):
000260      *                            BULGARIA, RUMANIA O GRECIA.
000270      * 14/02/1997 RMVH REQ-0650   SE AGREGA EL CALCULO DEL PORCENTAJE
000280      *                            DE DESCUENTO CONTRA EL PRECIO INICIAL.
000290      * 09/01/1999 RMVH Y2K-0098   REVISION Y2K: LA UNICA FECHA QUE
000300      *                            MANEJA ESTE PASO ES LA DE CORRIDA,
000310      *                            YA VIENE A 4 POSICIONES DE ANIO.
000320      * 11/11/2002 DCHV REQ-0733   SE AGREGA DISPLAY DE ARRANQUE Y
000330      *                            CIERRE PARA FACILITAR EL SEGUIMIENTO
000340      *                            EN EL SPOOL DEL JOB, Y CONTEO DE
000350      *                            SKU SIN PRECIO EN LAS ESTADISTICAS.
000360      * 14/03/2009 DCHV REQ-0855   NORMA DE CASA: SE PROHIBE EL
000370      *                            PERFORM...END-PERFORM EN LINEA. TODOS
000380      *                            LOS CICLOS DE ESTE PROGRAMA PASAN A
000390      *                            SER PERFORM FUERA DE LINEA SOBRE UN
000400      *                            PARRAFO PROPIO.
000410      * 02/06/2009 RMVH REQ-0861   R11: UN SKU CON PRECIO ENCONTRADO PERO
000420      *                            CON PRECIO DE COMPRA EN CERO NO
000430      *                            CONTABA COMO EXCEPCION EN LAS
000440      *                            ESTADISTICAS (SE VEIA IGUAL QUE UN
000450      *                            SKU NORMAL). SE AGREGA EL CONTADOR
000460      *                            WKS-MARKUP-NO-CALC Y SU DISPLAY.
000470      * 19/08/2009 DCHV REQ-0855   DE REPASO: SE RECUPERA LA COSTUMBRE
000480      *                            DE DECLARAR FECHA Y HORA DE CORRIDA
000490      *                            A NIVEL 77, QUE SE HABIA DEJADO DE
000500      *                            USAR EN ESTE PROGRAMA DESDE HACE
000510      *                            VARIAS REVISIONES.
000520      * 02/11/2009 DCHV REQ-0902   EL REPORTE IMPRESO SOLO LLEVABA EL
000530      *                            GRAN TOTAL DE UNIDADES; EL COMPRADOR
000540      *                            PEDIA TAMBIEN LOS CONTEOS DE CONTROL
000550      *                            QUE YA EXISTIAN EN EL SPOOL. SE
000560      *                            AGREGAN RENGLONES DE TOTALES PARA
000570      *                            RENGLONES LEIDOS, ESCRITOS Y SKU SIN
000580      *                            PRECIO. DE PASO SE AGREGA EL CONTADOR
000590      *                            WKS-PRECIOS-ENCONTRADOS, QUE NUNCA SE
000600      *                            HABIA LLEVADO POR SEPARADO DEL SKU
000610      *                            SIN PRECIO, Y SE IMPRIME/DESPLIEGA
000620      *                            JUNTO A LOS DEMAS CONTADORES.
000630      ******************************************************************
000640       IDENTIFICATION DIVISION.
000650       PROGRAM-ID.     RO4REPO.
000660       AUTHOR.         CARLOS ENRIQUE PAIZ LUNA.
000670       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - MERCADERIA.
000680       DATE-WRITTEN.   03/02/1991.
000690       DATE-COMPILED.  02/11/2009.
000700       SECURITY.       USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000710
000720      ******************************************************************
000730      * ENVIRONMENT DIVISION: CUATRO ARCHIVOS SECUENCIALES, DOS DE     *
000740      * ENTRADA (EL PIVOTE DE STOCK Y LOS PRECIOS LIMPIOS) Y DOS DE    *
000750      * SALIDA (EL REPORTE "DE MAQUINA" PARA OTROS PROGRAMAS Y EL      *
000760      * REPORTE IMPRESO PARA EL COMPRADOR). NO HAY ARCHIVO DE TRABAJO: *
000770      * TODO EL CRUCE SE HACE EN MEMORIA, SOBRE LA TABLA DE PRECIOS.   *
000780      ******************************************************************
000790       ENVIRONMENT DIVISION.
000800       CONFIGURATION SECTION.
000810       SPECIAL-NAMES.
000820           C01 IS TOP-OF-FORM.
000830
000840       INPUT-OUTPUT SECTION.
000850       FILE-CONTROL.
000860      *--> STKPIV: SALIDA DEL PASO 2 (RO2PIVT). TRAE UN REGISTRO
000870      *    ENCABEZADO 'H' CON EL CATALOGO DE TIENDAS Y LUEGO UN
000880      *    REGISTRO 'D' POR SKU, YA EN ORDEN DE SKU-CODE.
000890           SELECT STKPIV ASSIGN TO STKPIV
000900                  ORGANIZATION  IS SEQUENTIAL
000910                  FILE STATUS   IS FS-STKPIV.
000920
000930      *--> PRCLMP: SALIDA DEL PASO 3 (RO3PREC). SE LEE COMPLETO Y SE
000940      *    CARGA A MEMORIA (120) ANTES DE TOCAR STKPIV, PARA QUE EL
000950      *    CRUCE POR SKU-CODE NO DEPENDA DEL ORDEN EN QUE VENGAN LOS
000960      *    DOS ARCHIVOS.
000970           SELECT PRCLMP ASSIGN TO PRCLMP
000980                  ORGANIZATION  IS SEQUENTIAL
000990                  FILE STATUS   IS FS-PRCLMP.
001000
001010      *--> RPTSAL: REPORTE "DE MAQUINA", UN REGISTRO POR SKU CON TODOS
001020      *    LOS CAMPOS CALCULADOS. ES LA SALIDA QUE OTROS PROGRAMAS O
001030      *    UNA HOJA DE CALCULO PUEDEN CONSUMIR SIN PARSEAR IMPRESO.
001040           SELECT RPTSAL ASSIGN TO RPTSAL
001050                  ORGANIZATION  IS SEQUENTIAL
001060                  FILE STATUS   IS FS-RPTSAL.
001070
001080      *--> RPTIMP: EL MISMO CONTENIDO, PERO EN FORMATO DE REPORTE
001090      *    LISTO PARA IMPRIMIR (ENCABEZADO, DETALLE, TOTALES), PARA EL
001100      *    COMPRADOR QUE VA A LEERLO EN PAPEL O EN PANTALLA DE SPOOL.
001110           SELECT RPTIMP ASSIGN TO RPTIMP
001120                  ORGANIZATION  IS SEQUENTIAL
001130                  FILE STATUS   IS FS-RPTIMP.
001140
001150       DATA DIVISION.
001160       FILE SECTION.
001170      *                   A R C H I V O S   D E   E N T R A D A
001180       FD  STKPIV
001190           LABEL RECORD IS STANDARD.
001200           COPY STKPIV.
001210
001220       FD  PRCLMP
001230           LABEL RECORD IS STANDARD.
001240           COPY PRCLMP.
001250
001260      *                   A R C H I V O S   D E   S A L I D A
001270      *--> COPY RPTSAL TRAE EL LAYOUT DEL REGISTRO DE MAQUINA, CON LOS
001280      *    CAMPOS DE PRECIO, MARKUP Y CANTIDAD POR TIENDA YA EN EL
001290      *    ORDEN QUE 240-ARMA-REGISTRO-SALIDA VA A LLENAR.
001300       FD  RPTSAL
001310           LABEL RECORD IS STANDARD.
001320           COPY RPTSAL.
001330
001340      *--> RPTIMP NO TIENE COPY PROPIO: ES UN ARCHIVO DE IMPRESION
001350      *    GENERICO DE 320 POSICIONES, Y CADA PARRAFO QUE ESCRIBE EN
001360      *    EL LO HACE DESDE SU PROPIA AREA DE WORKING-STORAGE (LINEA
001370      *    DE ENCABEZADO, DE DETALLE O DE TOTALES).
001380       FD  RPTIMP
001390           LABEL RECORD IS STANDARD.
001400       01  REG-RPTIMP                    PIC X(320).
001410
001420       WORKING-STORAGE SECTION.
001430      ******************************************************************
001440      *              FECHA Y HORA DE CORRIDA                           *
001450      *  CAMPOS SUELTOS A NIVEL 77 PARA SELLAR EL ARRANQUE DEL PASO    *
001460      *  EN EL DISPLAY INICIAL (COSTUMBRE DE LA CASA, VER REQ-0855).   *
001470      ******************************************************************
001480       77  WKS-FECHA-CORRIDA             PIC X(10) VALUE SPACES.
001490       77  WKS-HORA-CORRIDA              PIC X(08) VALUE SPACES.
001500
001510      ******************************************************************
001520      *              VARIABLES DE CONTROL DE ARCHIVOS                  *
001530      ******************************************************************
001540      *--> UN FILE STATUS POR ARCHIVO Y UN INDICADOR DE FIN DE ARCHIVO
001550      *    POR CADA UNO DE LOS DOS ARCHIVOS QUE SE LEEN SECUENCIAL
001560      *    (STKPIV Y PRCLMP); RPTSAL Y RPTIMP SOLO SON DE SALIDA Y NO
001570      *    NECESITAN INDICADOR DE FIN DE ARCHIVO.
001580       01  WKS-STATUS.
001590           05  FS-STKPIV                 PIC 9(02) VALUE ZEROES.
001600           05  FS-PRCLMP                 PIC 9(02) VALUE ZEROES.
001610           05  FS-RPTSAL                 PIC 9(02) VALUE ZEROES.
001620           05  FS-RPTIMP                 PIC 9(02) VALUE ZEROES.
001630           05  WKS-FIN-STKPIV            PIC X(01) VALUE 'N'.
001640               88  FIN-STKPIV                      VALUE 'S'.
001650           05  WKS-FIN-PRCLMP            PIC X(01) VALUE 'N'.
001660               88  FIN-PRCLMP                      VALUE 'S'.
001670           05  FILLER                    PIC X(05).
001680
001690      ******************************************************************
001700      *        PARAMETRO DE CORRIDA (SYSIN) - PAIS PARA EL IVA          *
001710      ******************************************************************
001720      *--> EL DEFAULT DE FABRICA ES RUMANIA PORQUE ERA EL UNICO PAIS DE
001730      *    LA CORRIDA ANTES DE REQ-0599; SI LA TARJETA LLEGA CON EL
001740      *    PAIS EN BLANCO, 105-LEE-PARAMETRO CONSERVA ESTE DEFAULT EN
001750      *    VEZ DE DETENER LA CORRIDA POR FALTA DE PARAMETRO.
001760       01  WKS-PARM-ENTRADA.
001770           05  WKS-PARM-PAIS             PIC X(10) VALUE 'RUMANIA'.
001780           05  FILLER                    PIC X(70).
001790      *--> FORMATO VIEJO DE LA TARJETA (ANTES DE REQ-0599 SOLO SE
001800      *    MANEJABA UN CODIGO DE 2 POSICIONES, NO EL NOMBRE COMPLETO).
001810      *    105-LEE-PARAMETRO REVISA ESTA VISTA CUANDO WKS-PARM-PAIS
001820      *    LLEGA EN BLANCO, PARA NO OBLIGAR A REGRABAR TARJETAS VIEJAS
001830      *    SOLO PORQUE EL NOMBRE DEL PAIS AHORA SE ESCRIBE COMPLETO.
001840       01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
001850           05  WKS-PARM-PAIS-COD-R       PIC X(02).
001860           05  FILLER                    PIC X(78).
001870
001880      ******************************************************************
001890      *     TABLA DE DIVISORES DE IVA POR PAIS (REQ-0599)                *
001900      *  ANTES DE REQ-0599 EL 12% VENIA FIJO EN EL CODIGO FUENTE; AL   *
001910      *  EXPANDIRSE LA CADENA A BULGARIA Y GRECIA CADA PAIS TRAE SU    *
001920      *  PROPIA TASA, Y EL PAIS DE LA CORRIDA LO DECIDE LA TARJETA DE  *
001930      *  PARAMETROS, NO UNA COMPILACION DISTINTA POR PAIS.             *
001940      ******************************************************************
001950       01  WKS-DIVISORES-IVA.
001960           05  WKS-COD-PAIS              PIC X(01) VALUE 'R'.
001970               88  PAIS-BULGARIA                   VALUE 'B'.
001980               88  PAIS-RUMANIA                    VALUE 'R'.
001990               88  PAIS-GRECIA                     VALUE 'G'.
002000               88  PAIS-RECONOCIDO                 VALUE 'B' 'R' 'G'.
002010           05  WKS-DIVISOR-IVA           PIC 9(01)V99 VALUE 1.21.
002020           05  FILLER                    PIC X(04).
002030
002040      *--> MISMA TABLA DE DIVISORES VISTA COMO UNA SOLA CADENA DE
002050      *    LITERALES (120/121/124/100, LOS TRES DIVISORES REALES MAS
002060      *    UN CERO DE RELLENO), PARA PODER VERIFICAR DE UN SOLO
002070      *    VISTAZO EN UN DUMP QUE LA TABLA NO SE CORROMPIO. ESTA VISTA
002080      *    NO SE USA EN NINGUN CALCULO, ES SOLO PARA DIAGNOSTICO.
002090       01  WKS-DIVISORES-LITERAL.
002100           02  FILLER        PIC X(12) VALUE '120121124100'.
002110      *--> LA MISMA CADENA DE 12 BYTES, REDEFINIDA COMO 4 GRUPOS DE 3
002120      *    DIGITOS, PARA QUE SE PUEDA RECORRER CON UN SUBSCRIPT SI
002130      *    ALGUN DIA SE NECESITA VALIDAR LA TABLA POR PROGRAMA.
002140       01  WKS-DIVISORES-LITERAL-R REDEFINES WKS-DIVISORES-LITERAL.
002150           02  WKS-DIV-TABLA         PIC 9(03) OCCURS 4 TIMES.
002160
002170      ******************************************************************
002180      *       TABLA DE PRECIOS LIMPIOS, CARGADA DESDE PRCLMP            *
002190      *  SE CARGA ENTERA A MEMORIA (120-CARGA-TABLA-PRECIOS) ANTES DE  *
002200      *  LEER EL PRIMER RENGLON DE STKPIV, PORQUE EL CRUCE SE HACE POR *
002210      *  BUSQUEDA LINEAL DE SKU-CODE (210/211) Y NECESITA LA TABLA     *
002220      *  COMPLETA DESDE EL PRIMER RENGLON DEL PIVOTE.                  *
002230      ******************************************************************
002240      *--> TOPE DE 15000 RENGLONES, EL MISMO ORDEN DE MAGNITUD QUE EL
002250      *    CATALOGO DE SKU DE LA CADENA; SI SE LLEGA AL TOPE, LOS
002260      *    PRECIOS QUE SOBREN SE IGNORAN Y SE AVISA POR CONSOLA (121).
002270       01  WKS-TOPE-PRECIOS              PIC 9(05) COMP VALUE 15000.
002280       01  WKS-TOTAL-PRECIOS             PIC 9(05) COMP VALUE ZERO.
002290      *--> TABLA DE LARGO VARIABLE (DEPENDING ON) PARA NO RESERVAR LAS
002300      *    15000 POSICIONES CUANDO LA CORRIDA TRAE MENOS PRECIOS; LA
002310      *    BUSQUEDA LINEAL (211) SOLO RECORRE HASTA WKS-TOTAL-PRECIOS.
002320       01  WKS-TABLA-PRECIOS.
002330           05  WKS-REN-PRECIOS OCCURS 1 TO 15000 TIMES
002340                                DEPENDING ON WKS-TOTAL-PRECIOS
002350                                INDEXED BY IDX-PRECIOS.
002360               10  WKS-TP-SKU-CODE       PIC X(13).
002370               10  WKS-TP-PRECIO-VENTA   PIC S9(07)V99.
002380               10  WKS-TP-PRECIO-INICIAL PIC S9(07)V99.
002390               10  WKS-TP-PRECIO-COMPRA  PIC S9(07)V99.
002400
002410      *--> VISTA DE UNA SOLA FILA DE PRECIOS, TAL COMO QUEDA ENCONTRADA
002420      *    POR 210/211 PARA EL SKU ACTUAL; SE LIMPIA AL PRINCIPIO DE
002430      *    CADA BUSQUEDA (210) PARA QUE NO ARRASTRE EL PRECIO DEL SKU
002440      *    ANTERIOR SI EL SKU ACTUAL NO SE ENCUENTRA.
002450       01  WKS-PRECIO-MATCH.
002460           05  WKS-PM-VENTA              PIC S9(07)V99 VALUE ZERO.
002470           05  WKS-PM-INICIAL            PIC S9(07)V99 VALUE ZERO.
002480           05  WKS-PM-COMPRA             PIC S9(07)V99 VALUE ZERO.
002490           05  WKS-PM-ENCONTRADO         PIC X(01) VALUE 'N'.
002500               88  PRECIO-ENCONTRADO               VALUE 'S'.
002510           05  FILLER                    PIC X(03).
002520
002530      *--> R12: RESULTADO DEL PORCENTAJE DE DESCUENTO. NO VIAJA EN EL
002540      *    REPORTE (RPTSAL NO TRAE COLUMNA PARA ESTO), SOLO QUEDA
002550      *    DISPONIBLE COMO METRICA DERIVADA PARA QUIEN LA NECESITE.
002560       01  WKS-PORCENTAJE-DESCUENTO      PIC S9(03)V99 VALUE ZERO.
002570
002580      ******************************************************************
002590      *      CATALOGO DE TIENDAS, TOMADO DEL ENCABEZADO DE STKPIV       *
002600      *  ESTE PASO NO ARMA SU PROPIO CATALOGO DE TIENDAS: LO RECIBE    *
002610      *  TAL CUAL LO DEJO RO2PIVT EN EL REGISTRO 'H' DE STKPIV (VER    *
002620      *  130-LEE-ENCABEZADO-PIVOTE), ASI QUE LAS COLUMNAS DE CANTIDAD  *
002630      *  DE STKPIV Y LAS DE ESTE CATALOGO SIEMPRE QUEDAN ALINEADAS.    *
002640      ******************************************************************
002650       01  WKS-CATALOGO-TIENDAS.
002660           05  WKS-CANT-TIENDAS-CAT      PIC 9(02) COMP VALUE ZERO.
002670           05  WKS-COD-TIENDA-CAT        PIC X(06) OCCURS 20 TIMES.
002680           05  FILLER                    PIC X(02).
002690
002700      ******************************************************************
002710      *            AREA DE TRABAJO PARA ARMAR UN RENGLON DEL            *
002720      *            REPORTE IMPRESO (RPTIMP)                             *
002730      *  RPTIMP NO TIENE UN SOLO LAYOUT FIJO: EL ENCABEZADO, CADA      *
002740      *  RENGLON DE DETALLE Y EL RENGLON DE TOTALES SON TRES FORMAS    *
002750      *  DISTINTAS DE LLENAR LOS MISMOS 320 BYTES, CADA UNA EN SU      *
002760      *  PROPIA AREA DE WORKING-STORAGE Y SU PROPIO WRITE ... FROM.    *
002770      ******************************************************************
002780       01  WKS-LINEA-ENCABEZADO.
002790           05  FILLER                    PIC X(89) VALUE SPACES.
002800           05  WKS-LE-TIENDA             PIC X(08) OCCURS 20 TIMES.
002810           05  FILLER                    PIC X(71) VALUE SPACES.
002820
002830      *--> WKS-LINEA-DETALLE: UN RENGLON IMPRESO POR SKU, CON LOS
002840      *    MISMOS CAMPOS QUE RPTSAL PERO EN FORMATO DE EDICION (ZZZ9)
002850      *    EN VEZ DE NUMERICO DE MAQUINA, PARA QUE SE LEA EN PAPEL.
002860       01  WKS-LINEA-DETALLE.
002870      *--> DEL SKU-CODE A SUBGENERO, LOS CAMPOS DESCRIPTIVOS SON UNA
002880      *    COPIA EN FORMATO ALFANUMERICO DE LO QUE YA TRAE RPTSAL; LO
002890      *    QUE CAMBIA DE VERDAD SON LOS CAMPOS NUMERICOS MAS ABAJO,
002900      *    QUE PASAN DE NUMERICO DE MAQUINA A FORMATO DE EDICION.
002910           05  WKS-LD-SKU-CODE           PIC X(13).
002920           05  FILLER                    PIC X(01) VALUE SPACES.
002930           05  WKS-LD-DESCRIPCION        PIC X(40).
002940           05  FILLER                    PIC X(01) VALUE SPACES.
002950           05  WKS-LD-MARCA              PIC X(15).
002960           05  FILLER                    PIC X(01) VALUE SPACES.
002970           05  WKS-LD-CATEGORIA          PIC X(15).
002980           05  FILLER                    PIC X(01) VALUE SPACES.
002990           05  WKS-LD-ACTIVIDAD          PIC X(15).
003000           05  FILLER                    PIC X(01) VALUE SPACES.
003010           05  WKS-LD-GENERO             PIC X(10).
003020           05  FILLER                    PIC X(01) VALUE SPACES.
003030           05  WKS-LD-SUBGENERO          PIC X(10).
003040           05  FILLER                    PIC X(01) VALUE SPACES.
003050      *--> LOS TRES PRECIOS EN FORMATO DE EDICION CON SIGNO AL FINAL
003060      *    (ZZZZZ9.99-), PARA QUE UN PRECIO NEGATIVO (QUE NO DEBERIA
003070      *    OCURRIR EN CONDICIONES NORMALES, PERO EL LAYOUT LO PERMITE)
003080      *    SE VEA CLARO EN EL REPORTE EN VEZ DE PASAR DESAPERCIBIDO.
003090           05  WKS-LD-VENTA              PIC ZZZZZ9.99-.
003100           05  FILLER                    PIC X(01) VALUE SPACES.
003110           05  WKS-LD-INICIAL            PIC ZZZZZ9.99-.
003120           05  FILLER                    PIC X(01) VALUE SPACES.
003130           05  WKS-LD-COMPRA             PIC ZZZZZ9.99-.
003140           05  FILLER                    PIC X(01) VALUE SPACES.
003150      *--> EL MARKUP ES UN MULTIPLICADOR PEQUENO (TIPICAMENTE ENTRE 1
003160      *    Y 3), POR ESO SU MASCARA ES MAS CORTA QUE LA DE LOS PRECIOS.
003170           05  WKS-LD-MARKUP             PIC ZZ9.99-.
003180           05  FILLER                    PIC X(01) VALUE SPACES.
003190           05  WKS-LD-CANTIDAD           PIC ZZZZ9 OCCURS 20 TIMES.
003200           05  FILLER                    PIC X(01) VALUE SPACES.
003210           05  WKS-LD-TOTAL              PIC ZZZZZZZZ9.
003220           05  FILLER                    PIC X(12) VALUE SPACES.
003230
003240      *--> RENGLON AL PIE DEL REPORTE CON EL TOTAL GENERAL DE UNIDADES
003250      *    OUTLET DE TODA LA CORRIDA (SUMA DE RPTS-CANT-TOTAL DE CADA
003260      *    SKU); NO LLEVA COLUMNA POR TIENDA, ES UN SOLO GRAN TOTAL.
003270       01  WKS-LINEA-TOTALES.
003280           05  FILLER                    PIC X(18) VALUE SPACES.
003290           05  WKS-LT-ETIQUETA           PIC X(30) VALUE SPACES.
003300           05  WKS-LT-VALOR              PIC Z,ZZZ,ZZ9.
003310           05  FILLER                    PIC X(271) VALUE SPACES.
003320
003330      ******************************************************************
003340      *              CONTADORES DE ESTADISTICAS (COMP)                 *
003350      *  WKS-SIN-PRECIO (SKU QUE NO APARECIO EN PRCLMP) Y              *
003360      *  WKS-MARKUP-NO-CALC (SKU QUE SI APARECIO PERO CON PRECIO DE    *
003370      *  COMPRA EN CERO) SON DOS EXCEPCIONES DISTINTAS, VER REQ-0861.  *
003380      *  WKS-PRECIOS-ENCONTRADOS (REQ-0902) ES EL CONTRARIO EXACTO DE  *
003390      *  WKS-SIN-PRECIO: TODO SKU DEL PIVOTE CAE EN UNO U OTRO, NUNCA  *
003400      *  EN AMBOS, ASI QUE LA SUMA DE LOS DOS SIEMPRE DA WKS-LEIDOS-   *
003410      *  PIVOTE. SIN ESTE CONTADOR NO HABIA FORMA DE VER CUANTOS SKU   *
003420      *  SI CASARON CONTRA PRCLMP SIN RESTAR A MANO SOBRE EL SPOOL.    *
003430      ******************************************************************
003440       01  WKS-CONTADORES.
003450           05  WKS-LEIDOS-PIVOTE         PIC 9(07) COMP VALUE ZERO.
003460           05  WKS-LEIDOS-PRECIO         PIC 9(07) COMP VALUE ZERO.
003470           05  WKS-ESCRITOS              PIC 9(07) COMP VALUE ZERO.
003480           05  WKS-SIN-PRECIO            PIC 9(07) COMP VALUE ZERO.
003490           05  WKS-MARKUP-NO-CALC        PIC 9(07) COMP VALUE ZERO.
003500           05  WKS-PRECIOS-ENCONTRADOS   PIC 9(07) COMP VALUE ZERO.
003510      *--> ACUMULADOR DE 9 DIGITOS (NO 7 COMO LOS DEMAS CONTADORES)
003520      *    PORQUE SUMA CANTIDADES DE TODAS LAS TIENDAS DE TODOS LOS
003530      *    SKU DE LA CORRIDA, UN TOTAL QUE PUEDE CRECER MUCHO MAS QUE
003540      *    UN SIMPLE CONTEO DE REGISTROS.
003550           05  WKS-TOTAL-CANTIDAD        PIC 9(09) COMP VALUE ZERO.
003560           05  FILLER                    PIC X(04).
003570
003580      *--> VISTA DE BITACORA: LOS SEIS CONTADORES DE 4 BYTES MAS EL
003590      *    ACUMULADOR DE 4 BYTES, EN UNA SOLA CADENA (32 BYTES = 6
003600      *    CONTADORES COMP 9(07) + 1 ACUMULADOR COMP 9(09) + RELLENO)
003610       01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
003620           05  WKS-BITACORA-CONTADORES   PIC X(32).
003630
003640      *--> MASCARA DE IMPRESION PARA LOS CONTADORES DEL DISPLAY DE
003650      *    ESTADISTICAS; SOLO SE USA DE PASO, NUNCA SE ESCRIBE A UN
003660      *    ARCHIVO.
003670       01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9.
003680      *--> SUBINDICE GENERICO PARA LOS PERFORM VARYING QUE RECORREN
003690      *    LAS 20 COLUMNAS DE TIENDA (ENCABEZADO, SALIDA E IMPRESO);
003700      *    SE REUTILIZA EN LOS TRES PARRAFOS PORQUE NUNCA SE NECESITAN
003710      *    DOS RECORRIDOS SIMULTANEOS SOBRE LAS COLUMNAS DE TIENDA.
003720       01  WKS-SUBINDICE                 PIC 9(02) COMP VALUE ZERO.
003730
003740      ******************************************************************
003750      * PROCEDURE DIVISION                                              *
003760      ******************************************************************
003770       PROCEDURE DIVISION.
003780      *================================================================*
003790      *  000-MAIN: UNICO PUNTO DE ENTRADA DE ESTE PASO, EL ULTIMO DE   *
003800      *  LA CORRIDA RO-OUTLET. EL ORDEN DE LOS PERFORM IMPORTA: LA     *
003810      *  TABLA DE PRECIOS (120) Y EL CATALOGO DE TIENDAS (130) TIENEN  *
003820      *  QUE ESTAR LISTOS ANTES DE ENTRAR A LA SERIE 200, QUE ES LA    *
003830      *  QUE CRUZA CADA RENGLON DEL PIVOTE CONTRA ESA TABLA.           *
003840      *================================================================*
003850       000-MAIN SECTION.
003860           ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
003870           ACCEPT WKS-HORA-CORRIDA  FROM TIME
003880           DISPLAY '>>> RO4REPO INICIA - REPORTE FINAL DE OUTLET <<<'
003890           DISPLAY '    FECHA DE CORRIDA: ' WKS-FECHA-CORRIDA
003900                   '  HORA: ' WKS-HORA-CORRIDA
003910           PERFORM 105-LEE-PARAMETRO
003920           PERFORM 110-APERTURA-ENTRADA
003930           PERFORM 120-CARGA-TABLA-PRECIOS
003940           PERFORM 130-LEE-ENCABEZADO-PIVOTE
003950           PERFORM 140-APERTURA-SALIDA
003960           PERFORM 150-IMPRIME-ENCABEZADOS
003970           PERFORM 200-PROCESA-PIVOTE
003980           PERFORM 170-IMPRIME-TOTALES
003990           PERFORM 900-ESTADISTICAS
004000           PERFORM 950-CLOSE-DATA
004010           DISPLAY '>>> RO4REPO TERMINA <<<'
004020           STOP RUN.
004030       000-MAIN-E. EXIT.
004040
004050      *================================================================*
004060      *  105-LEE-PARAMETRO: LEE EL PAIS A USAR PARA EL DIVISOR DE IVA. *
004070      *  SI LA TARJETA VIENE EN BLANCO SE ASUME EL FORMATO VIEJO DE    *
004080      *  CODIGO DE 2 POSICIONES (BG/RO/GR); SI TAMPOCO TRAE ESO, EL    *
004090      *  DEFAULT ES RUMANIA, QUE ERA EL UNICO PAIS ANTES DE REQ-0599.  *
004100      *================================================================*
004110       105-LEE-PARAMETRO SECTION.
004120           ACCEPT WKS-PARM-ENTRADA FROM SYSIN
004130           IF WKS-PARM-PAIS = SPACES
004140              IF WKS-PARM-PAIS-COD-R NOT = SPACES
004150      *--> TARJETA EN FORMATO VIEJO (CODIGO DE 2 POSICIONES)
004160                 EVALUATE WKS-PARM-PAIS-COD-R
004170                     WHEN 'BG' MOVE 'BULGARIA' TO WKS-PARM-PAIS
004180                     WHEN 'RO' MOVE 'RUMANIA'  TO WKS-PARM-PAIS
004190                     WHEN 'GR' MOVE 'GRECIA'   TO WKS-PARM-PAIS
004200                     WHEN OTHER MOVE SPACES    TO WKS-PARM-PAIS
004210                 END-EVALUATE
004220              ELSE
004230                 MOVE 'RUMANIA' TO WKS-PARM-PAIS
004240              END-IF
004250           END-IF
004260
004270      *--> R8: EL DIVISOR DE IVA SOLO SE CONOCE PARA ESTOS TRES PAISES.
004280      *        CUALQUIER OTRO VALOR RECHAZA LA CORRIDA COMPLETA.
004290      *--> LOS TRES DIVISORES SE REPITEN AQUI EN LITERAL (1.20/1.21/
004300      *    1.24) EN VEZ DE LEERLOS DE WKS-DIVISORES-LITERAL, PORQUE
004310      *    ESA TABLA ES SOLO PARA DIAGNOSTICO EN DUMP, NO ES LA FUENTE
004320      *    DE VERDAD DE NINGUN CALCULO DEL PASO.
004330           EVALUATE WKS-PARM-PAIS
004340               WHEN 'BULGARIA'
004350                    SET  PAIS-BULGARIA    TO TRUE
004360                    MOVE 1.20             TO WKS-DIVISOR-IVA
004370               WHEN 'RUMANIA'
004380                    SET  PAIS-RUMANIA     TO TRUE
004390                    MOVE 1.21             TO WKS-DIVISOR-IVA
004400               WHEN 'GRECIA'
004410                    SET  PAIS-GRECIA      TO TRUE
004420                    MOVE 1.24             TO WKS-DIVISOR-IVA
004430               WHEN OTHER
004440                    DISPLAY '=========================================='
004450                    DISPLAY ' RO4REPO - PAIS DE IVA NO RECONOCIDO: '
004460                            WKS-PARM-PAIS
004470                    DISPLAY ' VALORES VALIDOS: BULGARIA, RUMANIA, GRECIA'
004480                    DISPLAY '=========================================='
004490                    MOVE 91 TO RETURN-CODE
004500                    STOP RUN
004510           END-EVALUATE.
004520       105-LEE-PARAMETRO-E. EXIT.
004530
004540      *================================================================*
004550      *  110-APERTURA-ENTRADA: ABRE STKPIV Y PRCLMP. SE ABREN JUNTOS   *
004560      *  AUNQUE STKPIV TODAVIA NO SE LEE (ESO PASA HASTA 130): ASI SI  *
004570      *  CUALQUIERA DE LOS DOS FALLA, EL PASO SE DETIENE ANTES DE      *
004580      *  GASTAR TIEMPO CARGANDO LA TABLA DE PRECIOS.                   *
004590      *================================================================*
004600       110-APERTURA-ENTRADA SECTION.
004610           OPEN INPUT STKPIV
004620           OPEN INPUT PRCLMP
004630           IF FS-STKPIV NOT = 0 OR FS-PRCLMP NOT = 0
004640              DISPLAY '================================================'
004650              DISPLAY '   RO4REPO - ERROR AL ABRIR ENTRADAS DEL PASO   '
004660              DISPLAY ' FILE STATUS STKPIV : (' FS-STKPIV ')'
004670              DISPLAY ' FILE STATUS PRCLMP : (' FS-PRCLMP ')'
004680              DISPLAY '================================================'
004690              MOVE 91 TO RETURN-CODE
004700              STOP RUN
004710           END-IF.
004720       110-APERTURA-ENTRADA-E. EXIT.
004730
004740      *================================================================*
004750      *  120-CARGA-TABLA-PRECIOS (R13): CARGA PRCLMP COMPLETO A UNA    *
004760      *  TABLA EN MEMORIA PARA PODER HACER EL CRUCE POR SKU-CODE       *
004770      *  CONTRA EL PIVOTE MAS ADELANTE, SIN TENER QUE MANTENER DOS     *
004780      *  ARCHIVOS ABIERTOS EN PARALELO NI EXIGIR QUE VENGAN EN EL      *
004790      *  MISMO ORDEN. AL TERMINAR SE CIERRA PRCLMP PORQUE YA NO SE     *
004800      *  VUELVE A LEER EN TODO EL PASO.                                *
004810      *================================================================*
004820       120-CARGA-TABLA-PRECIOS SECTION.
004830           READ PRCLMP
004840                AT END SET FIN-PRCLMP TO TRUE
004850           END-READ
004860
004870           PERFORM 121-CARGA-UN-PRECIO UNTIL FIN-PRCLMP
004880
004890           CLOSE PRCLMP.
004900       120-CARGA-TABLA-PRECIOS-E. EXIT.
004910
004920      *================================================================*
004930      *  121-CARGA-UN-PRECIO: CUERPO DE LA CARGA DE PRCLMP A LA TABLA, *
004940      *  FUERA DE LINEA POR REGLA DE CASA (NO PERFORM...END-PERFORM    *
004950      *  EN LINEA). SI LA TABLA YA LLEGO AL TOPE DE 15000, EL PRECIO   *
004960      *  SE IGNORA Y SE AVISA POR CONSOLA EN VEZ DE TUMBAR LA CORRIDA  *
004970      *  POR UN SOLO PRECIO EXTRA.                                     *
004980      *================================================================*
004990       121-CARGA-UN-PRECIO SECTION.
005000           ADD 1 TO WKS-LEIDOS-PRECIO
005010           IF WKS-TOTAL-PRECIOS < WKS-TOPE-PRECIOS
005020              ADD 1 TO WKS-TOTAL-PRECIOS
005030              MOVE PRCL-SKU-CODE       TO WKS-TP-SKU-CODE
005040                                           (WKS-TOTAL-PRECIOS)
005050              MOVE PRCL-PRECIO-VENTA   TO WKS-TP-PRECIO-VENTA
005060                                           (WKS-TOTAL-PRECIOS)
005070              MOVE PRCL-PRECIO-INICIAL TO WKS-TP-PRECIO-INICIAL
005080                                           (WKS-TOTAL-PRECIOS)
005090              MOVE PRCL-PRECIO-COMPRA  TO WKS-TP-PRECIO-COMPRA
005100                                           (WKS-TOTAL-PRECIOS)
005110           ELSE
005120      *--> SI ESTO LLEGA A PASAR (MAS DE 15000 SKU CON PRECIO EN UNA
005130      *    SOLA CORRIDA), EL SKU IGNORADO VA A SALIR COMO "SIN PRECIO"
005140      *    EN EL REPORTE FINAL; EL OPERADOR DEBE REVISAR ESTE DISPLAY
005150      *    SI LAS ESTADISTICAS MUESTRAN MAS SKU SIN PRECIO DE LO
005160      *    NORMAL PARA UNA CORRIDA.
005170              DISPLAY '>>> RO4REPO - TABLA DE PRECIOS LLENA, SE IGNORA '
005180                      'EL SKU ' PRCL-SKU-CODE
005190           END-IF
005200           READ PRCLMP
005210                AT END SET FIN-PRCLMP TO TRUE
005220           END-READ.
005230       121-CARGA-UN-PRECIO-E. EXIT.
005240
005250      *================================================================*
005260      *  130-LEE-ENCABEZADO-PIVOTE: LEE EL PRIMER REGISTRO DE STKPIV,  *
005270      *  QUE TIENE QUE SER EL ENCABEZADO 'H' CON EL CATALOGO DE        *
005280      *  TIENDAS (REQ-0601 DE RO2PIVT). SI STKPIV VIENE VACIO O SIN    *
005290      *  ENCABEZADO, NO HAY NADA CONFIABLE QUE REPORTAR Y EL PASO SE   *
005300      *  DETIENE EN VEZ DE SEGUIR CON UN CATALOGO DE TIENDAS VACIO.    *
005310      *================================================================*
005320       130-LEE-ENCABEZADO-PIVOTE SECTION.
005330           READ STKPIV
005340                AT END SET FIN-STKPIV TO TRUE
005350           END-READ
005360
005370           IF FIN-STKPIV OR NOT STPV-ES-ENCABEZADO
005380              DISPLAY '================================================='
005390              DISPLAY ' RO4REPO - STKPIV NO TRAE ENCABEZADO DE TIENDAS  '
005400              DISPLAY '================================================='
005410              MOVE 91 TO RETURN-CODE
005420              STOP RUN
005430           END-IF
005440
005450           MOVE STPV-NUM-TIENDAS TO WKS-CANT-TIENDAS-CAT
005460           PERFORM 131-COPIA-TIENDA-DEL-ENCABEZADO
005470                   VARYING WKS-SUBINDICE FROM 1 BY 1
005480                   UNTIL WKS-SUBINDICE > WKS-CANT-TIENDAS-CAT.
005490       130-LEE-ENCABEZADO-PIVOTE-E. EXIT.
005500
005510      *================================================================*
005520      *  131-COPIA-TIENDA-DEL-ENCABEZADO: CUERPO DE LA COPIA DEL       *
005530      *  CATALOGO, FUERA DE LINEA POR REGLA DE CASA (NO PERFORM...     *
005540      *  END-PERFORM EN LINEA).                                        *
005550      *================================================================*
005560       131-COPIA-TIENDA-DEL-ENCABEZADO SECTION.
005570           MOVE STPV-COD-TIENDA (WKS-SUBINDICE)
005580             TO WKS-COD-TIENDA-CAT (WKS-SUBINDICE).
005590       131-COPIA-TIENDA-DEL-ENCABEZADO-E. EXIT.
005600
005610      *================================================================*
005620      *  140-APERTURA-SALIDA: ABRE RPTSAL Y RPTIMP. SE HACE DESPUES    *
005630      *  DE CARGAR LA TABLA DE PRECIOS Y EL CATALOGO DE TIENDAS, PARA  *
005640      *  NO DEJAR ARCHIVOS DE SALIDA ABIERTOS (Y VACIOS) SI EL PASO SE *
005650      *  DETIENE ANTES POR UN ERROR DE ENTRADA.                        *
005660      *================================================================*
005670       140-APERTURA-SALIDA SECTION.
005680           OPEN OUTPUT RPTSAL
005690           OPEN OUTPUT RPTIMP
005700           IF FS-RPTSAL NOT = 0 OR FS-RPTIMP NOT = 0
005710              DISPLAY '================================================'
005720              DISPLAY '   RO4REPO - ERROR AL ABRIR SALIDAS DEL PASO    '
005730              DISPLAY ' FILE STATUS RPTSAL : (' FS-RPTSAL ')'
005740              DISPLAY ' FILE STATUS RPTIMP : (' FS-RPTIMP ')'
005750              DISPLAY '================================================'
005760              MOVE 91 TO RETURN-CODE
005770              STOP RUN
005780           END-IF.
005790       140-APERTURA-SALIDA-E. EXIT.
005800
005810      *================================================================*
005820      *  150-IMPRIME-ENCABEZADOS: ENCABEZADO DEL REPORTE IMPRESO. LOS  *
005830      *  CODIGOS DE TIENDA SE IMPRIMEN UNA SOLA VEZ, EN EL MISMO       *
005840      *  ORDEN DEL CATALOGO QUE TRAJO STKPIV, PARA QUE LA COLUMNA N    *
005850      *  DEL ENCABEZADO COINCIDA CON LA COLUMNA N DE CADA DETALLE.     *
005860      *================================================================*
005870       150-IMPRIME-ENCABEZADOS SECTION.
005880           MOVE SPACES TO WKS-LINEA-ENCABEZADO
005890           PERFORM 151-COPIA-TIENDA-AL-ENCABEZADO
005900                   VARYING WKS-SUBINDICE FROM 1 BY 1
005910                   UNTIL WKS-SUBINDICE > WKS-CANT-TIENDAS-CAT
005920
005930           WRITE REG-RPTIMP FROM WKS-LINEA-ENCABEZADO AFTER ADVANCING
005940                 TOP-OF-FORM.
005950       150-IMPRIME-ENCABEZADOS-E. EXIT.
005960
005970      *================================================================*
005980      *  151-COPIA-TIENDA-AL-ENCABEZADO: CUERPO DE LA COPIA DE         *
005990      *  TIENDAS AL RENGLON IMPRESO, FUERA DE LINEA POR REGLA DE       *
006000      *  CASA (NO PERFORM EN LINEA).                                   *
006010      *================================================================*
006020       151-COPIA-TIENDA-AL-ENCABEZADO SECTION.
006030           MOVE WKS-COD-TIENDA-CAT (WKS-SUBINDICE)
006040             TO WKS-LE-TIENDA (WKS-SUBINDICE).
006050       151-COPIA-TIENDA-AL-ENCABEZADO-E. EXIT.
006060
006070      *================================================================*
006080      *  LA SERIE 200 RECORRE LOS RENGLONES 'D' DEL PIVOTE, UNO POR    *
006090      *  SKU, YA EN ORDEN DE SKU-CODE (ASI QUEDO ESCRITO POR RO2PIVT). *
006100      *  POR CADA SKU SE BUSCA SU PRECIO (210), SE CALCULA MARKUP Y    *
006110      *  PORCENTAJE (220/230), SE ARMA EL RENGLON DE SALIDA (240) Y SE *
006120      *  ESCRIBE TANTO AL REPORTE DE MAQUINA (250) COMO AL IMPRESO     *
006130      *  (260). ES EL MOTOR DEL PASO: TODO LO DEMAS ES PREPARACION     *
006140      *  (TABLA DE PRECIOS, CATALOGO) O CIERRE (TOTALES, ESTADISTICAS).*
006150      *================================================================*
006160       200-PROCESA-PIVOTE SECTION.
006170           PERFORM 201-PROCESA-SIGUIENTE-PIVOTE UNTIL FIN-STKPIV.
006180       200-PROCESA-PIVOTE-E. EXIT.
006190
006200      *================================================================*
006210      *  201-PROCESA-SIGUIENTE-PIVOTE: CUERPO DEL RECORRIDO DE         *
006220      *  STKPIV, FUERA DE LINEA POR REGLA DE CASA (NO PERFORM...       *
006230      *  END-PERFORM EN LINEA). EL REGISTRO 'H' DE ENCABEZADO YA SE    *
006240      *  CONSUMIO EN 130, ASI QUE AQUI SOLO SE PROCESAN LOS 'D'.       *
006250      *================================================================*
006260       201-PROCESA-SIGUIENTE-PIVOTE SECTION.
006270           IF STPV-ES-DETALLE
006280              ADD 1 TO WKS-LEIDOS-PIVOTE
006290              PERFORM 210-BUSCA-PRECIO-SKU
006300              PERFORM 220-CALCULA-MARKUP
006310              PERFORM 230-CALCULA-PORCENTAJE
006320              PERFORM 240-ARMA-REGISTRO-SALIDA
006330              PERFORM 250-ESCRITURA-RPTSAL
006340              PERFORM 260-IMPRIME-DETALLE
006350           END-IF
006360           READ STKPIV
006370                AT END SET FIN-STKPIV TO TRUE
006380           END-READ.
006390       201-PROCESA-SIGUIENTE-PIVOTE-E. EXIT.
006400
006410      *================================================================*
006420      *  210-BUSCA-PRECIO-SKU (R13): BUSCA EL SKU DEL PIVOTE EN LA     *
006430      *  TABLA DE PRECIOS. ES UN LEFT JOIN: SI NO APARECE, EL RENGLON  *
006440      *  SIGUE VIVO PERO SIN PRECIO (SE MARCA RPTS-SIN-PRECIO = 'S'    *
006450      *  MAS ADELANTE EN 240). SI APARECE VARIAS VECES, GANA LA        *
006460      *  PRIMERA COINCIDENCIA Y SE IGNORAN LAS DEMAS.                  *
006470      *================================================================*
006480       210-BUSCA-PRECIO-SKU SECTION.
006490           MOVE 'N' TO WKS-PM-ENCONTRADO
006500           MOVE ZERO TO WKS-PM-VENTA WKS-PM-INICIAL WKS-PM-COMPRA
006510           SET IDX-PRECIOS TO 1
006520
006530           PERFORM 211-COMPARA-SKU-EN-TABLA
006540                   VARYING IDX-PRECIOS FROM 1 BY 1
006550                   UNTIL IDX-PRECIOS > WKS-TOTAL-PRECIOS
006560                      OR PRECIO-ENCONTRADO
006570
006580           IF NOT PRECIO-ENCONTRADO
006590              ADD 1 TO WKS-SIN-PRECIO
006600           ELSE
006610      *--> REQ-0902: CONTRAPARTIDA DE LA LINEA DE ARRIBA. SE CUENTA
006620      *    AQUI, Y NO DENTRO DE 211, PORQUE 211 PUEDE EJECUTARSE
006630      *    VARIAS VECES POR SKU (UNA POR CADA VUELTA DE LA BUSQUEDA
006640      *    LINEAL) Y SOLO DEBE QUEDAR UN SOLO CONTEO POR SKU CASADO.
006650              ADD 1 TO WKS-PRECIOS-ENCONTRADOS
006660           END-IF.
006670       210-BUSCA-PRECIO-SKU-E. EXIT.
006680
006690      *================================================================*
006700      *  211-COMPARA-SKU-EN-TABLA: CUERPO DE LA BUSQUEDA LINEAL DEL    *
006710      *  SKU, FUERA DE LINEA POR REGLA DE CASA (NO PERFORM...          *
006720      *  END-PERFORM EN LINEA). 210 CORTA EL PERFORM EN CUANTO         *
006730      *  PRECIO-ENCONTRADO QUEDA EN TRUE, ASI QUE ESTE PARRAFO NO      *
006740      *  NECESITA CORTAR NADA POR SU CUENTA.                           *
006750      *================================================================*
006760       211-COMPARA-SKU-EN-TABLA SECTION.
006770           IF WKS-TP-SKU-CODE (IDX-PRECIOS) = STPV-SKU-CODE
006780              MOVE 'S'                                TO WKS-PM-ENCONTRADO
006790              MOVE WKS-TP-PRECIO-VENTA   (IDX-PRECIOS) TO WKS-PM-VENTA
006800              MOVE WKS-TP-PRECIO-INICIAL (IDX-PRECIOS) TO WKS-PM-INICIAL
006810              MOVE WKS-TP-PRECIO-COMPRA  (IDX-PRECIOS) TO WKS-PM-COMPRA
006820           END-IF.
006830       211-COMPARA-SKU-EN-TABLA-E. EXIT.
006840
006850      *================================================================*
006860      *  220-CALCULA-MARKUP (R8/R9/R10/R11): MARKUP = (PRECIO VENTA /  *
006870      *  DIVISOR DE IVA) / PRECIO COMPRA, REDONDEADO A 2 DECIMALES.    *
006880      *  DIVIDIR ENTRE EL DIVISOR DE IVA QUITA EL IMPUESTO DEL PRECIO  *
006890      *  DE VENTA ANTES DE COMPARARLO CONTRA EL PRECIO DE COMPRA (QUE  *
006900      *  NUNCA LLEVA IVA), PARA QUE EL MARKUP REFLEJE SOLO MARGEN DE   *
006910      *  NEGOCIO Y NO EL IMPUESTO DEL PAIS DE LA CORRIDA.              *
006920      *================================================================*
006930       220-CALCULA-MARKUP SECTION.
006940           MOVE ZERO TO RPTS-MARKUP
006950           IF PRECIO-ENCONTRADO
006960              IF WKS-PM-COMPRA NOT = ZERO
006970                 COMPUTE RPTS-MARKUP ROUNDED =
006980                         (WKS-PM-VENTA / WKS-DIVISOR-IVA) / WKS-PM-COMPRA
006990              ELSE
007000      *--> R11: HUBO PRECIO PERO EL DE COMPRA VIENE EN CERO, EL MARKUP
007010      *    NO ES CALCULABLE. SE CUENTA COMO EXCEPCION APARTE DEL SKU
007020      *    SIN PRECIO (ESE SI TIENE PRECIO, SOLO QUE NO SIRVE).
007030                 ADD 1 TO WKS-MARKUP-NO-CALC
007040              END-IF
007050           END-IF.
007060       220-CALCULA-MARKUP-E. EXIT.
007070
007080      *================================================================*
007090      *  230-CALCULA-PORCENTAJE (R12): PORCENTAJE = (PRECIO VENTA /    *
007100      *  PRECIO INICIAL) - 1, REDONDEADO A 2 DECIMALES. SALE NEGATIVO  *
007110      *  CUANDO EL PRECIO DE VENTA ACTUAL ES MENOR QUE EL INICIAL,     *
007120      *  QUE ES EL CASO NORMAL DE UN ARTICULO REBAJADO A OUTLET. SI EL *
007130      *  PRECIO INICIAL ES CERO, NO ES CALCULABLE Y SE DEJA EN CERO.   *
007140      *================================================================*
007150       230-CALCULA-PORCENTAJE SECTION.
007160           MOVE ZERO TO WKS-PORCENTAJE-DESCUENTO
007170           IF PRECIO-ENCONTRADO AND WKS-PM-INICIAL NOT = ZERO
007180              COMPUTE WKS-PORCENTAJE-DESCUENTO ROUNDED =
007190                      (WKS-PM-VENTA / WKS-PM-INICIAL) - 1
007200           END-IF.
007210       230-CALCULA-PORCENTAJE-E. EXIT.
007220
007230      *================================================================*
007240      *  240-ARMA-REGISTRO-SALIDA: ARMA EL RENGLON DE SALIDA COMPLETO  *
007250      *  DE RPTSAL. LOS CAMPOS DE PRECIO Y MARKUP QUEDAN DONDE YA LOS  *
007260      *  DEJA EL LAYOUT DE RPTSAL (INMEDIATAMENTE DESPUES DE           *
007270      *  SUBGENERO), ASI QUE AQUI SOLO SE MUEVEN EN ESE MISMO ORDEN,   *
007280      *  SIN REACOMODOS. EL TOTAL POR SKU (RPTS-CANT-TOTAL) ES LA      *
007290      *  SUMA DE LAS 20 COLUMNAS DE TIENDA DEL PIVOTE.                 *
007300      *================================================================*
007310       240-ARMA-REGISTRO-SALIDA SECTION.
007320           MOVE STPV-SKU-CODE        TO RPTS-SKU-CODE
007330           MOVE STPV-DESCRIPCION     TO RPTS-DESCRIPCION
007340           MOVE STPV-MARCA           TO RPTS-MARCA
007350           MOVE STPV-CATEGORIA       TO RPTS-CATEGORIA
007360           MOVE STPV-ACTIVIDAD       TO RPTS-ACTIVIDAD
007370           MOVE STPV-GENERO          TO RPTS-GENERO
007380           MOVE STPV-SUBGENERO       TO RPTS-SUBGENERO
007390      *--> LOS TRES PRECIOS VIAJAN TAL COMO LOS DEJO RO3PREC EN PRCLMP;
007400      *    SI EL SKU NO SE ENCONTRO (NOT PRECIO-ENCONTRADO), LOS TRES
007410      *    QUEDAN EN CERO PORQUE ASI LOS DEJO 210-BUSCA-PRECIO-SKU AL
007420      *    INICIALIZAR WKS-PRECIO-MATCH.
007430           MOVE WKS-PM-VENTA         TO RPTS-PRECIO-VENTA
007440           MOVE WKS-PM-INICIAL       TO RPTS-PRECIO-INICIAL
007450           MOVE WKS-PM-COMPRA        TO RPTS-PRECIO-COMPRA
007460      *    RPTS-MARKUP YA QUEDO MOVIDO POR 220-CALCULA-MARKUP
007470      *--> RPTS-SIN-PRECIO ES LA UNICA SENAL EXPLICITA, DENTRO DEL
007480      *    REPORTE, DE QUE UN SKU NO TUVO PRECIO; SIN ESTE INDICADOR
007490      *    UN SKU SIN PRECIO SE VERIA IGUAL QUE UN SKU CON TODOS SUS
007500      *    PRECIOS REALMENTE EN CERO.
007510           IF PRECIO-ENCONTRADO
007520              MOVE 'N' TO RPTS-SIN-PRECIO
007530           ELSE
007540              MOVE 'S' TO RPTS-SIN-PRECIO
007550           END-IF
007560
007570      *--> LAS 20 POSICIONES SE SUMAN TODAS, ESTEN O NO OCUPADAS POR
007580      *    UNA TIENDA REAL DE ESTA CORRIDA: LAS COLUMNAS SIN TIENDA
007590      *    QUEDARON EN CERO DESDE RO2PIVT, ASI QUE SUMARLAS NO AFECTA
007600      *    EL TOTAL.
007610           ADD STPV-CANT-TIENDA (1) STPV-CANT-TIENDA (2)
007620               STPV-CANT-TIENDA (3) STPV-CANT-TIENDA (4)
007630               STPV-CANT-TIENDA (5) STPV-CANT-TIENDA (6)
007640               STPV-CANT-TIENDA (7) STPV-CANT-TIENDA (8)
007650               STPV-CANT-TIENDA (9) STPV-CANT-TIENDA (10)
007660               STPV-CANT-TIENDA (11) STPV-CANT-TIENDA (12)
007670               STPV-CANT-TIENDA (13) STPV-CANT-TIENDA (14)
007680               STPV-CANT-TIENDA (15) STPV-CANT-TIENDA (16)
007690               STPV-CANT-TIENDA (17) STPV-CANT-TIENDA (18)
007700               STPV-CANT-TIENDA (19) STPV-CANT-TIENDA (20)
007710                   GIVING RPTS-CANT-TOTAL
007720
007730      *--> AQUI SI SE RECORREN LAS 20 POSICIONES COMPLETAS (NO SOLO
007740      *    WKS-CANT-TIENDAS-CAT), PORQUE RPTSAL ES EL REPORTE DE
007750      *    MAQUINA Y SIEMPRE TRAE LAS 20 COLUMNAS, AUNQUE ESTA CORRIDA
007760      *    SOLO HAYA TENIDO MENOS DE 20 TIENDAS CON MOVIMIENTO.
007770           PERFORM 241-COPIA-CANTIDAD-A-SALIDA
007780                   VARYING WKS-SUBINDICE FROM 1 BY 1
007790                   UNTIL WKS-SUBINDICE > 20
007800
007810           ADD RPTS-CANT-TOTAL TO WKS-TOTAL-CANTIDAD.
007820       240-ARMA-REGISTRO-SALIDA-E. EXIT.
007830
007840      *================================================================*
007850      *  241-COPIA-CANTIDAD-A-SALIDA: CUERPO DE LA COPIA DE            *
007860      *  CANTIDADES AL RENGLON DE SALIDA, FUERA DE LINEA POR REGLA     *
007870      *  DE CASA (NO PERFORM...END-PERFORM EN LINEA).                  *
007880      *================================================================*
007890       241-COPIA-CANTIDAD-A-SALIDA SECTION.
007900           MOVE STPV-CANT-TIENDA (WKS-SUBINDICE)
007910             TO RPTS-CANT-TIENDA (WKS-SUBINDICE).
007920       241-COPIA-CANTIDAD-A-SALIDA-E. EXIT.
007930
007940      *================================================================*
007950      *  250-ESCRITURA-RPTSAL: ESCRIBE EL RENGLON DE MAQUINA. SI LA    *
007960      *  ESCRITURA FALLA SE CIERRAN LOS ARCHIVOS ANTES DE DETENER LA   *
007970      *  CORRIDA, PARA NO DEJAR STKPIV/RPTSAL/RPTIMP ABIERTOS EN EL    *
007980      *  SISTEMA OPERATIVO TRAS UN STOP RUN ANORMAL.                   *
007990      *================================================================*
008000       250-ESCRITURA-RPTSAL SECTION.
008010           WRITE REG-RPTSAL
008020           IF FS-RPTSAL = 0
008030                ADD 1 TO WKS-ESCRITOS
008040           ELSE
008050                DISPLAY '================================================='
008060                DISPLAY 'RO4REPO - NO SE PUDO ESCRIBIR UN REGISTRO RPTSAL'
008070                DISPLAY '   ==> SKU: ' RPTS-SKU-CODE
008080                DISPLAY '================================================='
008090                PERFORM 950-CLOSE-DATA
008100                MOVE 91 TO RETURN-CODE
008110                STOP RUN
008120           END-IF.
008130       250-ESCRITURA-RPTSAL-E. EXIT.
008140
008150      *================================================================*
008160      *  260-IMPRIME-DETALLE: UN RENGLON DEL REPORTE IMPRESO POR CADA  *
008170      *  SKU, EN EL MISMO ORDEN EN QUE LLEGARON LOS RENGLONES DEL      *
008180      *  PIVOTE (ES DECIR, ORDEN DE SKU-CODE). LOS CAMPOS SE TOMAN DE  *
008190      *  RPTS- (EL RENGLON QUE YA ARMO 240), NO DIRECTO DE STPV-, PARA *
008200      *  QUE IMPRESO Y REPORTE DE MAQUINA SIEMPRE MUESTREN LO MISMO.   *
008210      *================================================================*
008220       260-IMPRIME-DETALLE SECTION.
008230      *--> EL RENGLON IMPRESO SE LLENA CAMPO POR CAMPO DESDE RPTS-,
008240      *    NUNCA DESDE STPV- O WKS-PM-, PARA GARANTIZAR QUE LO QUE
008250      *    SALE EN PAPEL SEA EXACTAMENTE LO MISMO QUE QUEDO ESCRITO EN
008260      *    EL REPORTE DE MAQUINA (RPTSAL) UN MOMENTO ANTES.
008270           MOVE SPACES              TO WKS-LINEA-DETALLE
008280           MOVE RPTS-SKU-CODE       TO WKS-LD-SKU-CODE
008290           MOVE RPTS-DESCRIPCION    TO WKS-LD-DESCRIPCION
008300           MOVE RPTS-MARCA          TO WKS-LD-MARCA
008310           MOVE RPTS-CATEGORIA      TO WKS-LD-CATEGORIA
008320           MOVE RPTS-ACTIVIDAD      TO WKS-LD-ACTIVIDAD
008330           MOVE RPTS-GENERO         TO WKS-LD-GENERO
008340           MOVE RPTS-SUBGENERO      TO WKS-LD-SUBGENERO
008350           MOVE RPTS-PRECIO-VENTA   TO WKS-LD-VENTA
008360           MOVE RPTS-PRECIO-INICIAL TO WKS-LD-INICIAL
008370           MOVE RPTS-PRECIO-COMPRA  TO WKS-LD-COMPRA
008380           MOVE RPTS-MARKUP         TO WKS-LD-MARKUP
008390           MOVE RPTS-CANT-TOTAL     TO WKS-LD-TOTAL
008400           PERFORM 261-COPIA-CANTIDAD-A-DETALLE
008410                   VARYING WKS-SUBINDICE FROM 1 BY 1
008420                   UNTIL WKS-SUBINDICE > WKS-CANT-TIENDAS-CAT
008430
008440           WRITE REG-RPTIMP FROM WKS-LINEA-DETALLE.
008450       260-IMPRIME-DETALLE-E. EXIT.
008460
008470      *================================================================*
008480      *  261-COPIA-CANTIDAD-A-DETALLE: CUERPO DE LA COPIA DE           *
008490      *  CANTIDADES AL RENGLON IMPRESO, FUERA DE LINEA POR REGLA DE    *
008500      *  CASA (NO PERFORM...END-PERFORM EN LINEA). SOLO RECORRE HASTA  *
008510      *  WKS-CANT-TIENDAS-CAT (NO 20 FIJO), PARA NO IMPRIMIR COLUMNAS  *
008520      *  DE TIENDAS QUE NO EXISTIERON EN ESTA CORRIDA.                 *
008530      *================================================================*
008540       261-COPIA-CANTIDAD-A-DETALLE SECTION.
008550           MOVE RPTS-CANT-TIENDA (WKS-SUBINDICE)
008560             TO WKS-LD-CANTIDAD (WKS-SUBINDICE).
008570       261-COPIA-CANTIDAD-A-DETALLE-E. EXIT.
008580
008590      *================================================================*
008600      *  170-IMPRIME-TOTALES: RENGLONES DE TOTALES AL PIE DEL REPORTE  *
008610      *  IMPRESO. ADEMAS DEL GRAN TOTAL DE UNIDADES, REQ-0902 PIDE QUE *
008620      *  EL REPORTE IMPRESO CARGUE TAMBIEN LOS CONTEOS DE CONTROL QUE  *
008630      *  ANTES SOLO SALIAN AL SPOOL EN 900-ESTADISTICAS, PARA QUE EL   *
008640      *  COMPRADOR PUEDA CUADRAR LA CORRIDA SIN PEDIRLE EL SPOOL A     *
008650      *  SISTEMAS. SE IMPRIMEN UNA SOLA VEZ, DESPUES DE TERMINAR LA    *
008660      *  SERIE 200 COMPLETA, NUNCA ANTES.                              *
008670      *================================================================*
008680       170-IMPRIME-TOTALES SECTION.
008690           MOVE SPACES TO WKS-LINEA-TOTALES
008700           MOVE 'TOTAL GENERAL DE UNIDADES OUTLET:' TO WKS-LT-ETIQUETA
008710           MOVE WKS-TOTAL-CANTIDAD TO WKS-LT-VALOR
008720           WRITE REG-RPTIMP FROM WKS-LINEA-TOTALES
008730
008740      *--> RENGLONES 'D' LEIDOS DE STKPIV, O SEA LAS FILAS DE PIVOTE
008750      *    QUE ESTE PASO RECIBIO DE RO2PIVT PARA CRUZAR.
008760           MOVE SPACES TO WKS-LINEA-TOTALES
008770           MOVE 'RENGLONES LEIDOS DE STKPIV:' TO WKS-LT-ETIQUETA
008780           MOVE WKS-LEIDOS-PIVOTE TO WKS-LT-VALOR
008790           WRITE REG-RPTIMP FROM WKS-LINEA-TOTALES
008800
008810      *--> DE ESAS FILAS DE PIVOTE, CUANTAS SALIERON ESCRITAS A RPTSAL
008820      *    (CON PRECIO O SIN EL, RPTS-SIN-PRECIO DISTINGUE UN CASO DEL
008830      *    OTRO DENTRO DEL MISMO RENGLON DE SALIDA).
008840           MOVE SPACES TO WKS-LINEA-TOTALES
008850           MOVE 'RENGLONES ESCRITOS A RPTSAL:' TO WKS-LT-ETIQUETA
008860           MOVE WKS-ESCRITOS TO WKS-LT-VALOR
008870           WRITE REG-RPTIMP FROM WKS-LINEA-TOTALES
008880
008890      *--> DE LOS ESCRITOS, CUANTOS SI CASARON CONTRA LA TABLA DE
008900      *    PRECIOS (REQ-0902) Y CUANTOS SE QUEDARON SIN PRECIO (210).
008910      *    LOS DOS RENGLONES JUNTOS DEBEN SUMAR EL TOTAL DE ARRIBA.
008920           MOVE SPACES TO WKS-LINEA-TOTALES
008930           MOVE 'SKU CON PRECIO ENCONTRADO:' TO WKS-LT-ETIQUETA
008940           MOVE WKS-PRECIOS-ENCONTRADOS TO WKS-LT-VALOR
008950           WRITE REG-RPTIMP FROM WKS-LINEA-TOTALES
008960
008970           MOVE SPACES TO WKS-LINEA-TOTALES
008980           MOVE 'SKU SIN PRECIO ENCONTRADO:' TO WKS-LT-ETIQUETA
008990           MOVE WKS-SIN-PRECIO TO WKS-LT-VALOR
009000           WRITE REG-RPTIMP FROM WKS-LINEA-TOTALES.
009010       170-IMPRIME-TOTALES-E. EXIT.
009020
009030      *================================================================*
009040      *  900-ESTADISTICAS: RESUMEN DE LA CORRIDA PARA EL SPOOL DEL     *
009050      *  JOB. SE IMPRIMEN POR SEPARADO LOS SKU CON PRECIO ENCONTRADO   *
009060      *  (REQ-0902), LOS SKU SIN PRECIO (210) Y LOS SKU CON PRECIO DE  *
009070      *  COMPRA EN CERO (220, REQ-0861) PORQUE SON TRES SITUACIONES DE *
009080      *  NEGOCIO DISTINTAS QUE EL OPERADOR DEBE REVISAR POR SEPARADO   *
009090      *  CON EL AREA DE PRECIOS. LOS MISMOS CONTEOS (MENOS EL DE       *
009100      *  PRECIO DE COMPRA EN CERO) TAMBIEN QUEDAN IMPRESOS EN EL       *
009110      *  REPORTE (170), VER REQ-0902.                                 *
009120      *================================================================*
009130       900-ESTADISTICAS SECTION.
009140           DISPLAY '>>>>>>>>>>>>>>>> ESTADISTICAS RO4REPO <<<<<<<<<<<<<<<<'
009150      *--> CUANTOS RENGLONES 'D' SE LEYERON DE STKPIV: DEBE COINCIDIR
009160      *    CON LOS "FILAS DE PIVOTE ESCRITAS" QUE IMPRIMIO RO2PIVT EN
009170      *    SU PROPIA CORRIDA, SI NO COINCIDE ALGO SE PERDIO ENTRE UN
009180      *    PASO Y EL OTRO.
009190           MOVE    WKS-LEIDOS-PIVOTE  TO WKS-MASCARA
009200           DISPLAY '||  RENGLONES LEIDOS DE STKPIV    : (' WKS-MASCARA ')'
009210           MOVE    WKS-LEIDOS-PRECIO  TO WKS-MASCARA
009220           DISPLAY '||  RENGLONES LEIDOS DE PRCLMP    : (' WKS-MASCARA ')'
009230           MOVE    WKS-ESCRITOS       TO WKS-MASCARA
009240           DISPLAY '||  RENGLONES ESCRITOS A RPTSAL   : (' WKS-MASCARA ')'
009250           MOVE    WKS-PRECIOS-ENCONTRADOS TO WKS-MASCARA
009260           DISPLAY '||  SKU CON PRECIO ENCONTRADO     : (' WKS-MASCARA ')'
009270           MOVE    WKS-SIN-PRECIO     TO WKS-MASCARA
009280           DISPLAY '||  SKU SIN PRECIO ENCONTRADO     : (' WKS-MASCARA ')'
009290           MOVE    WKS-MARKUP-NO-CALC TO WKS-MASCARA
009300           DISPLAY '||  SKU CON PRECIO DE COMPRA CERO : (' WKS-MASCARA ')'
009310           MOVE    WKS-TOTAL-CANTIDAD TO WKS-MASCARA
009320           DISPLAY '||  TOTAL GENERAL DE UNIDADES     : (' WKS-MASCARA ')'
009330           DISPLAY '||  PAIS DE IVA USADO EN LA CORRIDA: ' WKS-PARM-PAIS
009340           DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<'
009350      *--> LA BITACORA (VISTA REDEFINES DE TODOS LOS CONTADORES JUNTOS)
009360      *    SE IMPRIME APARTE POR SI ALGUN DIA SE QUIERE COMPARAR BYTE
009370      *    A BYTE CONTRA UN LOG EXTERNO, SIN DEPENDER DEL FORMATO DE
009380      *    LOS DISPLAY DE ARRIBA.
009390           DISPLAY '    BITACORA: ' WKS-BITACORA-CONTADORES.
009400       900-ESTADISTICAS-E. EXIT.
009410
009420      *================================================================*
009430      *  950-CLOSE-DATA: CIERRA STKPIV, RPTSAL Y RPTIMP (PRCLMP YA SE  *
009440      *  CERRO AL FINAL DE 120-CARGA-TABLA-PRECIOS).                   *
009450      *================================================================*
009460       950-CLOSE-DATA SECTION.
009470           CLOSE STKPIV
009480           CLOSE RPTSAL
009490           CLOSE RPTIMP.
009500       950-CLOSE-DATA-E. EXIT.
